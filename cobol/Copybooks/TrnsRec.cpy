000100      *****************************************************************
000200      * TRNS-REC  --  TRANSACTION REQUEST RECORD LAYOUT
000300      *****************************************************************
000400      * COPYBOOK  : TRNSREC
000500      * SYSTEM    : LEDGER ACCOUNT MAINTENANCE BATCH
000600      * FILE      : TRANSACTION-IN (LINE SEQUENTIAL)
000700      *
000800      * ONE RECORD PER TRANSACTION TO BE APPLIED IN THE BATCH RUN.
000900      * TRANSIENT -- NEVER WRITTEN BACK TO A MASTER FILE.  FIELDS NOT
001000      * USED BY A GIVEN TRANSACTION TYPE CODE ARE CARRIED AS ZERO.
001100      *
001200      *-----------------------------------------------------------------
001300      * MAINTENANCE LOG
001400      *-----------------------------------------------------------------
001500      *   DATE     BY   REQ#      DESCRIPTION
001600      *   -------- ---- --------  -----------------------------------
001700      *   03/11/87 RFH  LDG-0001  ORIGINAL LAYOUT -- CREATE/GET/
001800      *                           DEPOSIT ONLY.
001900      *   11/30/90 RFH  LDG-0019  ADDED WITHDRAWAL TYPE CODE AND
002000      *                           WITHDRAWAL-AMOUNT-VIEW REDEFINES.
002100      *   04/08/94 DMP  LDG-0033  ADDED TRANSFER TYPE CODE, TXN-TO-ID,
002200      *                           AND TRN-ACCT-PAIR ALTERNATE GROUP
002300      *                           SO 400-VALIDATE-TRANSFER-FIELDS CAN
002400      *                           WALK BOTH IDS WITH ONE SUBSCRIPT.
002500      *   02/14/99 DMP  LDG-0041  Y2K REVIEW -- RECORD CARRIES NO DATE
002600      *                           FIELDS, NO CHANGE REQUIRED.  SIGNED
002700      *                           OFF PER MEMO LDG-Y2K-07.
002800      *   02/03/06 DMP  LDG-0063  TRN-ACCT-PAIR WAS DECLARED BACK IN 94
002900      *                           BUT NEVER ACTUALLY WIRED INTO THE
003000      *                           VALIDATION LOGIC -- THE TWO IDS WERE
003100      *                           STILL BEING TESTED BY TWO SEPARATE IF
003200      *                           STATEMENTS.  ACCTBATU'S
003300      *                           400-VALIDATE-TRANSFER-FIELDS NOW
003400      *                           PERFORMS 410-CHECK-ONE-TRANSFER-ID
003500      *                           VARYING A SUBSCRIPT OVER TRN-ID-SLOT
003600      *                           (1) AND (2) AS ORIGINALLY INTENDED.
003700      *-----------------------------------------------------------------
003800      *
003900       01  TRANSACTION-RECORD.
004000      *        TRANSACTION TYPE CODE -- DRIVES THE EVALUATE IN
004100      *        200-PROCEED-ACCOUNT-BATCH OF THE BATCH UPDATE PROGRAM.
004200           05  TXN-TYPE-CODE           PIC X(08).
004300               88  TXN-IS-CREATE               VALUE "CREATE  ".
004400               88  TXN-IS-GET                  VALUE "GET     ".
004500               88  TXN-IS-DEPOSIT              VALUE "DEPOSIT ".
004600               88  TXN-IS-WITHDRAW             VALUE "WITHDRAW".
004700               88  TXN-IS-TRANSFER             VALUE "TRANSFER".
004800      *        THE TWO ACCOUNT-ID FIELDS ARE GROUPED SO THEY CAN BE
004900      *        WALKED TOGETHER BY 400-VALIDATE-TRANSFER-FIELDS (SEE
005000      *        TRN-ACCT-PAIR REDEFINES BELOW).
005100           05  TXN-ACCT-IDS.
005200      *            FROM-ACCOUNT ID -- GET/DEPOSIT/WITHDRAW KEY, OR
005300      *            THE TRANSFER SOURCE ACCOUNT.
005400               10  TXN-FROM-ID         PIC 9(09).
005500      *            TO-ACCOUNT ID -- ONLY CARRIED ON A TRANSFER RECORD.
005600               10  TXN-TO-ID           PIC 9(09).
005700      *        ALTERNATE VIEW OF TXN-ACCT-IDS -- 410-CHECK-ONE-TRANSFER-
005800      *        ID, PERFORMED FROM 400-VALIDATE-TRANSFER-FIELDS VARYING A
005900      *        SUBSCRIPT FROM 1 TO 2, TESTS TRN-ID-SLOT (SUBSCRIPT) SO
006000      *        BOTH THE FROM ID AND THE TO ID ARE CHECKED FOR PRESENCE
006100      *        BY THE SAME PARAGRAPH (SEE 02/03/06 ENTRY ABOVE).
006200           05  TRN-ACCT-PAIR REDEFINES TXN-ACCT-IDS.
006300               10  TRN-ID-SLOT         PIC 9(09) OCCURS 2 TIMES.
006400      *        REQUESTED AMOUNT -- OPENING AMOUNT ON CREATE, MOVE
006500      *        AMOUNT ON DEPOSIT/WITHDRAW/TRANSFER.
006600           05  TXN-AMOUNT              PIC S9(13)V9(02).
006700      *        RESERVE BYTE -- CARRIED FOR FUTURE EXPANSION ONLY.
006800           05  FILLER                  PIC X(01) VALUE SPACE.
