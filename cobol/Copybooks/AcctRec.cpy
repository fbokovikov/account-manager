000100      *****************************************************************
000200      * ACCT-REC  --  ACCOUNT MASTER RECORD LAYOUT
000300      *****************************************************************
000400      * COPYBOOK  : ACCTREC
000500      * SYSTEM    : LEDGER ACCOUNT MAINTENANCE BATCH
000600      * FILE      : ACCOUNT-MASTER (RELATIVE ORGANIZATION)
000700      *
000800      * ONE RECORD PER ACCOUNT.  RELATIVE RECORD NUMBER EQUALS THE
000900      * ACCOUNT ID -- ACCT-ID IS ASSIGNED SEQUENTIALLY BY THE BATCH
001000      * UPDATE PROGRAM (HIGHEST EXISTING ID PLUS ONE, OR 1 WHEN THE
001100      * MASTER FILE IS EMPTY), SO THE KEY IS NEVER RE-USED.
001200      *
001300      *-----------------------------------------------------------------
001400      * MAINTENANCE LOG
001500      *-----------------------------------------------------------------
001600      *   DATE     BY   REQ#      DESCRIPTION
001700      *   -------- ---- --------  -----------------------------------
001800      *   03/11/87 RFH  LDG-0001  ORIGINAL LAYOUT FOR ACCOUNT BATCH.
001900      *   09/22/89 RFH  LDG-0014  ADDED ACT-REDEF ALTERNATE VIEW SO
002000      *                           THE BALANCE SIGN COULD BE TESTED
002100      *                           WITHOUT A SEPARATE COMPARE.
002200      *   06/05/93 DMP  LDG-0029  ADDED ACT-SIGN-TEST 88-LEVELS AFTER
002300      *                           THE OVERDRAFT INCIDENT ON THE MAY
002400      *                           RUN -- SEE CHANGE LOG IN ACCTBATU.
002500      *   02/14/99 DMP  LDG-0041  Y2K REVIEW -- RECORD CARRIES NO DATE
002600      *                           FIELDS, NO CHANGE REQUIRED.  SIGNED
002700      *                           OFF PER MEMO LDG-Y2K-07.
002800      *   02/03/06 DMP  LDG-0063  MASTER-FILE INTEGRITY COMPLAINT FROM
002900      *                           AUDIT -- A BAD CONVERSION RUN HAD LEFT
003000      *                           ONE RECORD WITH A NEGATIVE BALANCE ON
003100      *                           THE BOOKS FOR THREE MONTHS BEFORE
003200      *                           ANYONE NOTICED.  ACCTBATU NOW TESTS
003300      *                           ACT-BALANCE-OVERDRAWN ON EVERY RECORD
003400      *                           IT PASSES DURING THE HIGH-ID SCAN AND
003500      *                           DISPLAYS A WARNING -- SEE
003600      *                           400-SCAN-ACCOUNT-MASTER IN ACCTBATU.
003700      *                           DROPPED THE UNUSED WHOLE-DOLLARS/
003800      *                           CENTS SPLIT THAT CAME IN WITH THE
003900      *                           ORIGINAL REDEFINES -- NOTHING EVER
004000      *                           READ IT AND AUDIT DID NOT WANT IT.
004100      *-----------------------------------------------------------------
004200      *
004300       01  ACCOUNT-RECORD.
004400      *        ACCOUNT IDENTIFIER - ASSIGNED SEQUENTIALLY, ZERO PAD.
004500           05  ACCT-ID                 PIC 9(09).
004600      *        CURRENT BALANCE - 2 DECIMAL PLACES, NEVER NEGATIVE.
004700      *        STORED AS GIVEN -- NO ROUNDING ON ADD/SUBTRACT.
004800           05  ACCT-AMOUNT             PIC S9(13)V9(02).
004900      *        ALTERNATE VIEW OF THE BALANCE -- ACT-SIGN-TEST IS CHECKED
005000      *        BY 400-SCAN-ACCOUNT-MASTER IN ACCTBATU DURING THE HIGH-ID
005100      *        SCAN SO A MASTER RECORD THAT SOMEHOW WENT NEGATIVE IS
005200      *        FLAGGED TO THE OPERATOR INSTEAD OF SITTING UNNOTICED
005300      *        (SEE 02/03/06 ENTRY ABOVE).
005400           05  ACT-REDEF REDEFINES ACCT-AMOUNT.
005500               10  ACT-SIGN-TEST       PIC S9(01).
005600                   88  ACT-BALANCE-OK          VALUE ZERO THRU 9.
005700                   88  ACT-BALANCE-OVERDRAWN   VALUE -9 THRU -1.
005800               10  FILLER              PIC 9(14).
005900      *        RESERVE BYTE -- NOT PART OF THE 22-BYTE ACCOUNT KEY
006000      *        AND AMOUNT PAYLOAD, CARRIED FOR FUTURE EXPANSION ONLY.
006100           05  FILLER                  PIC X(01) VALUE SPACE.
