000100      *****************************************************************
000200      * ACCTBATU                                                     *
000300      *****************************************************************
000400       IDENTIFICATION              DIVISION.
000500      *-----------------------------------------------------------------
000600       PROGRAM-ID.                 ACCOUNT-BATCH-UPDATE.
000700       AUTHOR.                     R F HARTLEY.
000800       INSTALLATION.               STATE LEDGER SYSTEMS DIVISION.
000900       DATE-WRITTEN.                03/11/87.
001000       DATE-COMPILED.
001100       SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001200      *-----------------------------------------------------------------
001300      * THIS PROGRAM IS TO APPLY ONE BATCH RUN OF ACCOUNT TRANSACTIONS
001400      *    AGAINST THE ACCOUNT MASTER, USING RELATIVE ORGANIZATION IN
001500      *    PLACE OF THE INDEXED FILES THIS SHOP NORMALLY USES -- THE
001600      *    TARGET RUNTIME HAS NO ISAM SUPPORT.
001700      *
001800      * USED FILE
001900      *    - ACCOUNT MASTER (RELATIVE): ACCTMSTR
002000      *    - TRANSACTION INPUT: TRANSIN
002100      *    - REPORT OUTPUT: RPTOUT
002200      *
002300      * TRANSACTION TYPES HANDLED, ONE RECORD PER TRANSACTION --
002400      *    CREATE, GET, DEPOSIT, WITHDRAW, TRANSFER.  SEE TRNSREC
002500      *    COPYBOOK FOR THE 88-LEVEL TYPE CODES.
002600      ******************************************************************
002700      * CHANGE LOG
002800      *-----------------------------------------------------------------
002900      *   03/11/87 RFH  LDG-0001  ORIGINAL PROGRAM -- CREATE, GET, AND
003000      *                           DEPOSIT ONLY.
003100      *   11/30/90 RFH  LDG-0019  ADDED WITHDRAWAL TYPE AND THE
003200      *                           OVERDRAFT REJECT MESSAGE.
003300      *   04/08/94 DMP  LDG-0033  ADDED TRANSFER TYPE.  TRANSFER CALLS
003400      *                           COMPUTE-BALANCE TWICE (WDR THEN DEP)
003500      *                           AND REWRITES BOTH MASTER RECORDS
003600      *                           TOGETHER IN 400-REWRITE-TRANSFER-
003700      *                           ACCOUNTS SO NEITHER SIDE IS LEFT
003800      *                           UPDATED ALONE IF THE FROM SIDE WOULD
003900      *                           OVERDRAW.
004000      *   06/05/93 DMP  LDG-0029  OVERDRAFT INCIDENT ON THE MAY RUN --
004100      *                           A WITHDRAWAL REWRITE WENT THROUGH
004200      *                           WITH A NEGATIVE BALANCE BECAUSE THE
004300      *                           OLD RETURN-CODE CONVENTION IN THE
004400      *                           SUBPROGRAM WAS BEING IGNORED.
004500      *                           REPLACED WITH LK-RESULT-CODE AND
004600      *                           88-LEVELS -- SEE COMPUTBAL CHANGE
004700      *                           LOG.
004800      *   09/22/89 RFH  LDG-0014  ADDED WS-HIGH-ACCT-ID SCAN SO A
004900      *                           RESTARTED RUN PICKS UP ACCOUNT
005000      *                           NUMBERING WHERE THE LAST RUN LEFT
005100      *                           OFF INSTEAD OF FROM A COUNTER FILE.
005200      *   07/16/96 RFH  LDG-0037  STATE AUDIT WALKTHROUGH FLAGGED THIS
005300      *                           PROGRAM AS UNDER-DOCUMENTED FOR A
005400      *                           LEDGER SYSTEM -- SEVERAL PARAGRAPHS
005500      *                           HAD NO COMMENTARY EXPLAINING WHY A
005600      *                           REJECT WAS A REJECT AND NOT A FATAL,
005700      *                           OR WHY ONE TRANSACTION TYPE'S MASTER-
005800      *                           FILE HANDLING DIFFERED FROM ANOTHER'S.
005900      *                           ADDED PARAGRAPH-HEADER COMMENTARY
006000      *                           THROUGHOUT, ALONG WITH A FEW SELECT-
006100      *                           AND FD-LEVEL REMARKS ON THE FILES.
006200      *                           NO LOGIC CHANGED.
006300      *   02/14/99 DMP  LDG-0041  Y2K REVIEW -- NO DATE FIELDS CARRIED
006400      *                           ON EITHER RECORD, NO CHANGE
006500      *                           REQUIRED.  SIGNED OFF PER MEMO
006600      *                           LDG-Y2K-07.
006700      *   08/19/02 DMP  LDG-0055  ADDED WS-DIAGNOSTIC-SWITCH (UPSI-0)
006800      *                           SO OPERATIONS CAN TURN ON THE PER-
006900      *                           TRANSACTION DISPLAY WITHOUT A SPECIAL
007000      *                           COMPILE FOR A RERUN.
007100      *   05/03/05 DMP  LDG-0061  CONTROL TOTALS NOW PRINTED FROM A
007200      *                           LABEL TABLE (WS-FOOTER-LABEL-TABLE)
007300      *                           INSTEAD OF FIVE SEPARATE MOVE/WRITE
007400      *                           PAIRS -- REQUESTED BY AUDIT SO A NEW
007500      *                           COUNTER CAN BE ADDED WITHOUT TOUCHING
007600      *                           THE PRINT LOGIC.
007700      *   02/03/06 DMP  LDG-0063  THREE REDEFINES VIEWS HAD BEEN SITTING
007800      *                           UNUSED SINCE THEY WERE ADDED -- THE
007900      *                           TRN-ACCT-PAIR GROUP IN TRNSREC AND
008000      *                           ACT-REDEF IN ACCTREC WERE NEVER READ.
008100      *                           400-VALIDATE-TRANSFER-FIELDS NOW
008200      *                           PERFORMS 410-CHECK-ONE-TRANSFER-ID
008300      *                           VARYING A SUBSCRIPT OVER TRN-ID-SLOT
008400      *                           (1) AND (2), AND 400-SCAN-ACCOUNT-
008500      *                           MASTER NOW TESTS ACT-BALANCE-
008600      *                           OVERDRAWN ON EVERY RECORD IT PASSES
008700      *                           (SEE THE MASTER-FILE INTEGRITY
008800      *                           COMPLAINT NOTED IN ACCTREC'S CHANGE
008900      *                           LOG).  ALSO ADDED A LIKE CHECK ON
009000      *                           WS-AMOUNT-MOVED-SIGN BEFORE THE
009100      *                           TOTAL-AMOUNT-MOVED LINE IS PRINTED.
009200      *   03/17/06 DMP  LDG-0064  RENAMED THE COMPUTE-BALANCE CALL
009300      *                           PARAMETER AREA FROM WS-BALANCE-CALL-
009400      *                           PARMS/WS-CALL-* TO LINK-BALANCE-
009500      *                           PARAMETERS/LS-* SO THIS PROGRAM'S
009600      *                           WORKING-STORAGE COPY OF THE GROUP
009700      *                           MATCHES COMPUTBAL'S LINKAGE SECTION
009800      *                           COPY FIELD FOR FIELD -- THE OLD
009900      *                           WS-CALL- PREFIX WAS NOT HOW THIS SHOP
010000      *                           NAMES A CALLED SUBPROGRAM'S PARAMETER
010100      *                           BLOCK (SEE LINK-PARAMETERS/LS-* IN
010200      *                           COMPUTEVALUE AND INVENTREPORT).
010300      *   04/02/06 RFH  LDG-0065  CLASS LEDGER-NUMERIC-CHARS WAS SITTING
010400      *                           IN SPECIAL-NAMES WITHOUT EVER BEING
010500      *                           TESTED -- EVERY FIELD IT WOULD HAVE
010600      *                           CHECKED IS ALREADY A PIC 9 FIELD, SO
010700      *                           IT NEVER HAD ANYTHING TO DO.  DROPPED
010800      *                           IT.  C01 IS TOP-OF-FORM WAS ALSO
010900      *                           UNUSED -- WIRED IT IN INSTEAD, SINCE
011000      *                           THIS PROGRAM DOES OWN A PRINT FILE:
011100      *                           300-PRINT-REPORT-TITLE NOW ADVANCES
011200      *                           TO TOP-OF-FORM ON THE FIRST LINE OF
011300      *                           EACH RUN'S REPORT.
011400      *-----------------------------------------------------------------
011500      ******************************************************************
011600       ENVIRONMENT                 DIVISION.
011700      *-----------------------------------------------------------------
011800       CONFIGURATION               SECTION.
011900       SOURCE-COMPUTER.            WHATEVER-PC.
012000       SPECIAL-NAMES.
012100           C01 IS TOP-OF-FORM
012200           SWITCH UPSI-0 IS WS-DIAGNOSTIC-SWITCH
012300               ON STATUS IS WS-DIAG-REQUESTED
012400               OFF STATUS IS WS-DIAG-NOT-REQUESTED.
012500      *-----------------------------------------------------------------
012600       INPUT-OUTPUT                SECTION.
012700       FILE-CONTROL.
012800      *    THE MASTER IS RELATIVE, KEYED ON ACCT-ID, SO A GET/DEPOSIT/
012900      *    WITHDRAW/TRANSFER CAN REACH ANY ACCOUNT DIRECTLY WITHOUT A
013000      *    SEQUENTIAL SEARCH -- DYNAMIC ACCESS BECAUSE THE SAME RUN
013100      *    ALSO NEEDS THE SEQUENTIAL SCAN IN 400-SCAN-ACCOUNT-MASTER.
013200           SELECT  ACCOUNT-MASTER
013300                   ASSIGN TO ACCTMSTR
013400                   ORGANIZATION IS RELATIVE
013500                   ACCESS MODE IS DYNAMIC
013600                   RELATIVE KEY IS WS-ACCT-RELATIVE-KEY
013700                   FILE STATUS IS WS-ACCT-STATUS.
013800
013900      *    INCOMING TRANSACTION REQUESTS -- ONE LINE PER TRANSACTION,
014000      *    READ SEQUENTIALLY FROM TOP TO BOTTOM, NEVER REWRITTEN.
014100           SELECT  TRANSACTION-IN
014200                   ASSIGN TO TRANSIN
014300                   ORGANIZATION IS LINE SEQUENTIAL
014400                   FILE STATUS IS WS-TRANS-STATUS.
014500
014600      *    PRINTED AUDIT REPORT -- TITLE, COLUMN HEADER, ONE DETAIL
014700      *    LINE PER TRANSACTION, THEN THE CONTROL-TOTALS FOOTER.
014800           SELECT  REPORT-OUT
014900                   ASSIGN TO RPTOUT
015000                   ORGANIZATION IS LINE SEQUENTIAL
015100                   FILE STATUS IS WS-RPT-STATUS.
015200
015300      ******************************************************************
015400       DATA                        DIVISION.
015500      *-----------------------------------------------------------------
015600       FILE                        SECTION.
015700      *    ONE RECORD PER ACCOUNT ON THE BOOKS -- LAYOUT IS SHARED WITH
015800      *    NOTHING ELSE IN THE SYSTEM, SO IT LIVES IN ITS OWN COPYBOOK.
015900       FD  ACCOUNT-MASTER
016000           RECORD CONTAINS 25 CHARACTERS
016100           DATA RECORD IS ACCOUNT-RECORD.
016200           COPY "C:\Copybooks\AcctRec.cpy".
016300
016400      *    ONE RECORD PER TRANSACTION REQUESTED THIS RUN.
016500       FD  TRANSACTION-IN
016600           RECORD CONTAINS 42 CHARACTERS
016700           DATA RECORD IS TRANSACTION-RECORD.
016800           COPY "C:\Copybooks\TrnsRec.cpy".
016900
017000      *    100-BYTE PRINT LINE -- TITLE, HEADER, DETAIL, AND FOOTER
017100      *    RECORDS IN WORKING-STORAGE ARE ALL MOVED THROUGH THIS ONE
017200      *    FD RECORD BEFORE BEING WRITTEN (SEE EACH WRITE ... FROM
017300      *    BELOW).  NOT BROKEN OUT INTO A COPYBOOK BECAUSE NOTHING
017400      *    ELSE IN THE SHOP SHARES THIS REPORT'S LAYOUT.
017500       FD  REPORT-OUT
017600           RECORD CONTAINS 100 CHARACTERS
017700           DATA RECORD IS REPORT-OUT-RECORD.
017800      *    ONE FLAT PIC X(100) RECORD -- EVERY WRITE AGAINST REPORT-OUT
017900      *    MOVES A WORKING-STORAGE PRINT LINE INTO THIS FIELD FIRST,
018000      *    RATHER THAN DECLARING THE PRINT LINES RIGHT ON THE FD.
018100       01  REPORT-OUT-RECORD           PIC X(100).
018200
018300      *-----------------------------------------------------------------
018400       WORKING-STORAGE             SECTION.
018500      *-----------------------------------------------------------------
018600      *    SUBSCRIPT FOR TRN-ID-SLOT IN 410-CHECK-ONE-TRANSFER-ID --
018700      *    STANDALONE COUNTER, NOT PART OF ANY GROUP, SO IT IS CARRIED
018800      *    AT THE 77 LEVEL.
018900       77  WS-ID-SUB                   PIC S9(04) COMP VALUE ZERO.
019000
019100      *    FILE STATUS CODES, TESTED AFTER EVERY OPEN/CLOSE/I-O VERB.
019200      *    A KEYED READ OR REWRITE THAT COMES BACK WITH ANYTHING OTHER
019300      *    THAN "00" ON WS-ACCT-STATUS, OUTSIDE OF THE INVALID KEY
019400      *    CONDITION ALREADY HANDLED IN LINE, DROPS STRAIGHT INTO
019500      *    900-FATAL-ERROR.
019600       01  WS-FILE-STATUSES.
019700           05  WS-ACCT-STATUS          PIC X(02).
019800           05  WS-TRANS-STATUS         PIC X(02).
019900           05  WS-RPT-STATUS           PIC X(02).
020000           05  FILLER                  PIC X(01) VALUE SPACE.
020100
020200      *    RELATIVE KEY FOR ACCOUNT-MASTER -- EQUALS ACCT-ID.  MOVED IN
020300      *    AHEAD OF EVERY KEYED READ OR WRITE AGAINST THE MASTER --
020400      *    CREATE, GET, DEPOSIT, WITHDRAW, AND BOTH SIDES OF A
020500      *    TRANSFER ALL SET THIS FIELD THEMSELVES RATHER THAN SHARING
020600      *    ONE COMMON "POSITION THE KEY" PARAGRAPH.
020700       01  WS-ACCT-RELATIVE-KEY        PIC 9(09) COMP.
020800
020900      *    END-OF-FILE AND MISCELLANEOUS SWITCHES.  WS-FROM-FOUND-SW
021000      *    AND WS-TO-FOUND-SW ARE RESET AT THE TOP OF EVERY TRANSFER BY
021100      *    400-LOOKUP-TRANSFER-ACCOUNTS -- THEY DO NOT CARRY A STALE
021200      *    VALUE FROM THE PRIOR TRANSACTION.
021300       01  WS-SWITCHES.
021400           05  WS-TRANS-EOF-SW         PIC X(01) VALUE "N".
021500               88  WS-TRANS-EOF                VALUE "Y".
021600           05  WS-SCAN-EOF-SW          PIC X(01) VALUE "N".
021700               88  WS-SCAN-EOF                 VALUE "Y".
021800           05  WS-VALID-SW             PIC X(01) VALUE "Y".
021900               88  WS-REQUEST-VALID            VALUE "Y".
022000               88  WS-REQUEST-INVALID          VALUE "N".
022100           05  WS-FROM-FOUND-SW        PIC X(01) VALUE "N".
022200               88  WS-FROM-FOUND               VALUE "Y".
022300           05  WS-TO-FOUND-SW          PIC X(01) VALUE "N".
022400               88  WS-TO-FOUND                 VALUE "Y".
022500           05  FILLER                  PIC X(01) VALUE SPACE.
022600
022700      *    CONTROL TOTALS -- ACCUMULATED THROUGH THE RUN, PRINTED BY
022800      *    300-PRINT-CONTROL-TOTALS AT END OF JOB.
022900       01  WS-CONTROL-TOTALS.
023000           05  WS-CREATE-COUNT         PIC S9(07) COMP VALUE ZERO.
023100           05  WS-DEPOSIT-COUNT        PIC S9(07) COMP VALUE ZERO.
023200           05  WS-WITHDRAW-COUNT       PIC S9(07) COMP VALUE ZERO.
023300           05  WS-TRANSFER-COUNT       PIC S9(07) COMP VALUE ZERO.
023400           05  WS-REJECT-COUNT         PIC S9(07) COMP VALUE ZERO.
023500           05  FILLER                  PIC X(01) VALUE SPACE.
023600      *    SAME FIVE COUNTERS, VIEWED AS A TABLE SO THE PRINT
023700      *    PARAGRAPH CAN WALK THEM AGAINST WS-FOOTER-LABEL-TABLE
023800      *    BELOW WITH ONE SUBSCRIPTED PERFORM (SEE 05/03/05 ENTRY).
023900       01  WS-CONTROL-TOTALS-VIEW REDEFINES WS-CONTROL-TOTALS.
024000           05  WS-TOTALS-SLOT          PIC S9(07) COMP OCCURS 5 TIMES.
024100           05  FILLER                  PIC X(01).
024200
024300      *    RUNNING TOTAL OF MONEY MOVED (DEPOSITS, WITHDRAWALS, AND
024400      *    TRANSFERS THAT WERE ACTUALLY APPLIED).
024500       01  WS-MONEY-TOTALS.
024600           05  WS-AMOUNT-MOVED         PIC S9(13)V9(02) VALUE ZERO.
024700           05  FILLER                  PIC X(01) VALUE SPACE.
024800      *    SIGN-TEST VIEW -- CHECKED BY 300-PRINT-CONTROL-TOTALS JUST
024900      *    BEFORE THE TOTAL-AMOUNT-MOVED LINE IS WRITTEN, SAME REASON
025000      *    AS ACT-REDEF IN THE ACCOUNT-RECORD COPYBOOK (SEE 02/03/06
025100      *    ENTRY ABOVE).  WS-AMOUNT-MOVED IS ONLY EVER ADDED TO, SO
025200      *    NEGATIVE HERE MEANS THE ACCUMULATOR WRAPPED OR WAS CORRUPTED.
025300       01  WS-MONEY-TOTALS-VIEW REDEFINES WS-MONEY-TOTALS.
025400           05  WS-AMOUNT-MOVED-SIGN    PIC S9(01).
025500               88  WS-AMOUNT-MOVED-OK         VALUE ZERO THRU 9.
025600               88  WS-AMOUNT-MOVED-NEGATIVE   VALUE -9 THRU -1.
025700           05  WS-AMOUNT-MOVED-REST    PIC 9(14).
025800           05  FILLER                  PIC X(01).
025900
026000      *    LABELS FOR THE CONTROL-TOTALS FOOTER LINES -- SAME ORDER
026100      *    AS WS-TOTALS-SLOT ABOVE, SO WS-FOOTER-SUB CAN WALK BOTH
026200      *    TABLES TOGETHER IN ONE PERFORM ... VARYING IN
026300      *    300-PRINT-CONTROL-TOTALS.  KEPT AS FIVE SEPARATE FILLER
026400      *    LITERALS RATHER THAN ONE VALUE CLAUSE PER OCCURS SLOT
026500      *    BECAUSE THIS COMPILER WILL NOT LET AN OCCURS ITEM CARRY
026600      *    FIVE DIFFERENT VALUES.
026700       01  WS-FOOTER-LABELS.
026800           05  FILLER                  PIC X(28) VALUE
026900                   "ACCOUNTS CREATED".
027000           05  FILLER                  PIC X(28) VALUE
027100                   "DEPOSITS PROCESSED".
027200           05  FILLER                  PIC X(28) VALUE
027300                   "WITHDRAWALS PROCESSED".
027400           05  FILLER                  PIC X(28) VALUE
027500                   "TRANSFERS PROCESSED".
027600           05  FILLER                  PIC X(28) VALUE
027700                   "TRANSACTIONS REJECTED".
027800       01  WS-FOOTER-LABEL-TABLE REDEFINES WS-FOOTER-LABELS.
027900           05  WS-FOOTER-LABEL-SLOT    PIC X(28) OCCURS 5 TIMES.
028000
028100      *    SUBSCRIPT FOR THE TWO TABLES ABOVE.  COMP, LIKE EVERY OTHER
028200      *    COUNTER AND SUBSCRIPT IN THIS PROGRAM, SINCE IT IS NEVER
028300      *    EDITED OR DISPLAYED -- ONLY TESTED AND STEPPED.
028400       01  WS-FOOTER-SUB               PIC S9(04) COMP VALUE ZERO.
028500
028600      *    NEXT ACCOUNT ID WORK AREA -- BOTH FIELDS ARE UNSIGNED,
028700      *    SINCE AN ACCOUNT ID IS A SEQUENCE NUMBER, NEVER A SIGNED
028800      *    QUANTITY.
028900       01  WS-ACCT-ID-WORK.
029000           05  WS-NEXT-ACCT-ID         PIC 9(09) VALUE ZERO.
029100           05  WS-HIGH-ACCT-ID         PIC 9(09) VALUE ZERO.
029200           05  FILLER                  PIC X(01) VALUE SPACE.
029300
029400      *    REJECTION REASON TEXT, BUILT BY THE VALIDATION PARAGRAPHS
029500      *    AND COPIED INTO THE REPORT DETAIL LINE.  ONLY USED ON THE
029600      *    TRANSFER PATH -- THE OTHER FOUR TRANSACTION TYPES MOVE A
029700      *    LITERAL REJECT MESSAGE DIRECTLY INTO RPT-RESULT-O INSTEAD.
029800       01  WS-REJECT-REASON            PIC X(40) VALUE SPACES.
029900
030000      *    FROM/TO ACCOUNT WORK AREAS FOR A TRANSFER -- THE MASTER
030100      *    RECORD IS READ TWICE (ONCE FOR EACH SIDE) SO THE VALUES
030200      *    MUST BE SAVED OFF BEFORE EITHER SIDE IS RECOMPUTED.
030300       01  WS-FROM-ACCOUNT-SAVE.
030400           05  WS-FROM-ID-SAVE         PIC 9(09).
030500           05  WS-FROM-AMOUNT-SAVE     PIC S9(13)V9(02).
030600           05  FILLER                  PIC X(01) VALUE SPACE.
030700       01  WS-TO-ACCOUNT-SAVE.
030800           05  WS-TO-ID-SAVE           PIC 9(09).
030900           05  WS-TO-AMOUNT-SAVE       PIC S9(13)V9(02).
031000           05  FILLER                  PIC X(01) VALUE SPACE.
031100
031200      *    PARAMETER AREA PASSED TO THE COMPUTE-BALANCE SUBPROGRAM --
031300      *    SAME GROUP NAME AND FIELD NAMES AS COMPUTBAL'S LINKAGE
031400      *    SECTION COPY OF THIS GROUP (SEE LINK-PARAMETERS/LS-* IN
031500      *    COMPUTEVALUE AND INVENTREPORT FOR WHERE THIS SHOP'S
031600      *    CALLED-SUBPROGRAM NAMING CONVENTION COMES FROM).
031700      *    LS-FUNCTION-CODE IS SET TO "DEP" OR "WDR" BEFORE EVERY CALL
031800      *    -- COMPUTE-BALANCE HAS NO OTHER WAY TO TELL A DEPOSIT FROM
031900      *    A WITHDRAWAL, SINCE BOTH ARRIVE AS A PLAIN OLD-BALANCE/
032000      *    AMOUNT PAIR.
032100       01  LINK-BALANCE-PARAMETERS.
032200           05  LS-FUNCTION-CODE        PIC X(03).
032300           05  LS-OLD-BALANCE          PIC S9(13)V9(02).
032400           05  LS-AMOUNT               PIC S9(13)V9(02).
032500           05  LS-NEW-BALANCE          PIC S9(13)V9(02).
032600           05  LS-RESULT-CODE          PIC X(02).
032700               88  LS-RESULT-OK                VALUE "OK".
032800               88  LS-RESULT-REJECT            VALUE "RJ".
032900           05  FILLER                  PIC X(01) VALUE SPACE.
033000
033100      *    REPORT TITLE LINE -- WRITTEN ONCE AT THE START OF THE RUN,
033200      *    BY 300-PRINT-REPORT-TITLE.  THE DATE IS BUILT AS A GROUP OF
033300      *    THREE NUMERIC SUBFIELDS WITH LITERAL DASH FILLERS BETWEEN
033400      *    THEM RATHER THAN ONE EDITED PIC CLAUSE, SO EACH PART OF
033500      *    WS-CURRENT-DATE CAN BE MOVED IN SEPARATELY.
033600       01  RPT-TITLE-LINE.
033700           05  FILLER                  PIC X(15) VALUE SPACES.
033800           05  FILLER                  PIC X(38) VALUE
033900                   "ACCOUNT LEDGER BATCH UPDATE RUN OF (".
034000           05  RPT-TITLE-DATE.
034100               10  RPT-TITLE-YEAR      PIC 9(04).
034200               10  FILLER              PIC X(01) VALUE "-".
034300               10  RPT-TITLE-MONTH     PIC 9(02).
034400               10  FILLER              PIC X(01) VALUE "-".
034500               10  RPT-TITLE-DAY       PIC 9(02).
034600           05  FILLER                  PIC X(01) VALUE ")".
034700           05  FILLER                  PIC X(36) VALUE SPACES.
034800
034900      *    REPORT COLUMN HEADER LINE -- A LITERAL CONSTANT, SAME WIDTH
035000      *    AS RPT-DETAIL-LINE BELOW SO THE COLUMN HEADINGS LINE UP OVER
035100      *    THEIR DATA.  BUILT ENTIRELY OF FILLER SINCE NOTHING IN IT
035200      *    EVER CHANGES AT RUN TIME.
035300       01  RPT-HEADER-LINE.
035400           05  FILLER                  PIC X(01) VALUE SPACE.
035500           05  FILLER                  PIC X(09) VALUE "TXN TYPE".
035600           05  FILLER                  PIC X(12) VALUE "FROM ACCT".
035700           05  FILLER                  PIC X(12) VALUE "TO ACCT".
035800           05  FILLER                  PIC X(16) VALUE "AMOUNT".
035900           05  FILLER                  PIC X(40) VALUE "RESULT".
036000           05  FILLER                  PIC X(10) VALUE SPACES.
036100
036200      *    REPORT DETAIL LINE -- ONE PER TRANSACTION PROCESSED, MOVED
036300      *    INTO AND WRITTEN BY 400-WRITE-DETAIL-LINE.  RPT-AMOUNT-O
036400      *    CARRIES A FLOATING MINUS SIGN SO AN OVERDRAWN-WITHDRAWAL
036500      *    AMOUNT (WHICH THIS SHOP STILL PRINTS EVEN WHEN THE
036600      *    TRANSACTION IS REJECTED) READS CORRECTLY ON THE REPORT.
036700       01  RPT-DETAIL-LINE.
036800           05  FILLER                  PIC X(01) VALUE SPACE.
036900           05  RPT-TYPE-O              PIC X(08).
037000           05  FILLER                  PIC X(01) VALUE SPACE.
037100           05  RPT-FROM-ID-O           PIC Z(08)9.
037200           05  FILLER                  PIC X(02) VALUE SPACES.
037300           05  RPT-TO-ID-O             PIC Z(08)9.
037400           05  FILLER                  PIC X(02) VALUE SPACES.
037500           05  RPT-AMOUNT-O            PIC -Z(11)9.99.
037600           05  FILLER                  PIC X(02) VALUE SPACES.
037700           05  RPT-RESULT-O            PIC X(50).
037800
037900      *    CONTROL TOTALS FOOTER LINE -- ONE PER COUNTER, WRITTEN BY
038000      *    400-PRINT-ONE-FOOTER-LINE FIVE TIMES IN A ROW.
038100      *    RPT-FOOTER-COUNT-O IS UNSIGNED -- NONE OF THE FIVE COUNTERS
038200      *    CAN EVER GO NEGATIVE.
038300       01  RPT-FOOTER-LINE.
038400           05  FILLER                  PIC X(02) VALUE SPACES.
038500           05  RPT-FOOTER-NAME-O       PIC X(28).
038600           05  RPT-FOOTER-COUNT-O      PIC ZZZ,ZZ9.
038700           05  FILLER                  PIC X(63) VALUE SPACES.
038800
038900      *    TOTAL-AMOUNT-MOVED FOOTER LINE -- WRITTEN LAST, AFTER ALL
039000      *    FIVE RPT-FOOTER-LINE ROWS, BY 300-PRINT-CONTROL-TOTALS.
039100      *    RPT-TOTAL-AMOUNT-O USES THE SAME EDITED PICTURE AS
039200      *    RPT-AMOUNT-O ABOVE FOR CONSISTENCY ACROSS THE REPORT.
039300       01  RPT-TOTAL-LINE.
039400           05  FILLER                  PIC X(02) VALUE SPACES.
039500           05  FILLER                  PIC X(28) VALUE
039600                   "TOTAL AMOUNT MOVED THIS RUN".
039700           05  RPT-TOTAL-AMOUNT-O      PIC -Z(11)9.99.
039800           05  FILLER                  PIC X(54) VALUE SPACES.
039900
040000      *    CURRENT-DATE WORK AREA FOR THE REPORT TITLE LINE.
040100       01  WS-CURRENT-DATE.
040200           05  WS-CUR-YEAR             PIC 9(04).
040300           05  WS-CUR-MONTH            PIC 9(02).
040400           05  WS-CUR-DAY              PIC 9(02).
040500           05  FILLER                  PIC X(01) VALUE SPACE.
040600
040700      ******************************************************************
040800       PROCEDURE                   DIVISION.
040900      *-----------------------------------------------------------------
041000      * MAIN PROCEDURE -- INITIATE, THEN PROCEED ONE TRANSACTION AT A
041100      * TIME UNTIL TRANSACTION-IN RUNS OUT, THEN TERMINATE.  THIS IS
041200      * THE ONLY PLACE IN THE PROGRAM WHERE STOP RUN APPEARS ON A
041300      * NORMAL (NON-FATAL) PATH -- EVERY OTHER EXIT FROM THE PROGRAM
041400      * GOES THROUGH 900-FATAL-ERROR.
041500      *-----------------------------------------------------------------
041600       100-RUN-ACCOUNT-BATCH.
041700           PERFORM 200-INITIATE-ACCOUNT-BATCH.
041800           PERFORM 200-PROCEED-ACCOUNT-BATCH UNTIL WS-TRANS-EOF.
041900           PERFORM 200-TERMINATE-ACCOUNT-BATCH.
042000
042100           STOP RUN.
042200
042300      ******************************************************************
042400      * OPEN ALL FILES, FIND THE HIGHEST EXISTING ACCOUNT ID, PRINT
042500      * THE REPORT TITLE AND HEADER, AND READ THE FIRST TRANSACTION.
042600      * EVERYTHING HERE RUNS EXACTLY ONCE PER JOB STEP -- NONE OF
042700      * THESE SIX PARAGRAPHS IS EVER PERFORMED AGAIN ONCE THE MAIN
042800      * TRANSACTION LOOP IN 200-PROCEED-ACCOUNT-BATCH STARTS.
042900      *-----------------------------------------------------------------
043000       200-INITIATE-ACCOUNT-BATCH.
043100           PERFORM 300-OPEN-ALL-FILES.
043200           PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
043300           PERFORM 300-DETERMINE-HIGH-ACCT-ID.
043400           PERFORM 300-PRINT-REPORT-TITLE.
043500           PERFORM 300-PRINT-REPORT-HEADER.
043600           PERFORM 300-READ-TRANSACTION-IN.
043700
043800      *-----------------------------------------------------------------
043900      * DISPATCH ONE TRANSACTION RECORD BY ITS TYPE CODE AND READ THE
044000      * NEXT ONE.  AN UNRECOGNIZED TYPE CODE IS A REJECT, NOT AN
044100      * ABEND -- THIS SHOP TREATS A BAD TRANSACTION CODE AS OPERATOR
044200      * ERROR ON THE FEEDING SYSTEM, NOT A PROGRAM FAILURE.
044300      *-----------------------------------------------------------------
044400       200-PROCEED-ACCOUNT-BATCH.
044500           EVALUATE TRUE
044600      *        OPEN A NEW ACCOUNT AT BALANCE TXN-AMOUNT.
044700               WHEN TXN-IS-CREATE
044800                   PERFORM 300-PROCESS-CREATE
044900      *        REPORT AN EXISTING BALANCE, NO MASTER UPDATE.
045000               WHEN TXN-IS-GET
045100                   PERFORM 300-PROCESS-GET
045200      *        ADD TXN-AMOUNT TO THE NAMED ACCOUNT'S BALANCE.
045300               WHEN TXN-IS-DEPOSIT
045400                   PERFORM 300-PROCESS-DEPOSIT
045500      *        SUBTRACT TXN-AMOUNT, REJECT IF IT WOULD OVERDRAW.
045600               WHEN TXN-IS-WITHDRAW
045700                   PERFORM 300-PROCESS-WITHDRAW
045800      *        MOVE TXN-AMOUNT BETWEEN TWO ACCOUNTS, ALL OR NOTHING.
045900               WHEN TXN-IS-TRANSFER
046000                   PERFORM 300-PROCESS-TRANSFER
046100      *        TXN-TYPE-CODE DID NOT MATCH ANY OF THE FIVE 88-LEVELS.
046200               WHEN OTHER
046300                   PERFORM 300-PROCESS-UNKNOWN-TYPE
046400           END-EVALUATE.
046500      *    PRIME THE NEXT ITERATION OF THE PERFORM ... UNTIL IN
046600      *    100-RUN-ACCOUNT-BATCH.
046700           PERFORM 300-READ-TRANSACTION-IN.
046800
046900      *-----------------------------------------------------------------
047000      * PRINT THE CONTROL TOTALS AND CLOSE ALL FILES.  THE MIRROR
047100      * IMAGE OF 200-INITIATE-ACCOUNT-BATCH ABOVE -- PERFORMED ONCE,
047200      * AFTER WS-TRANS-EOF GOES UP, AND NEVER AGAIN.
047300      *-----------------------------------------------------------------
047400       200-TERMINATE-ACCOUNT-BATCH.
047500           PERFORM 300-PRINT-CONTROL-TOTALS.
047600           PERFORM 300-CLOSE-ALL-FILES.
047700
047800      ******************************************************************
047900      * OPEN THE THREE FILES THIS PROGRAM TOUCHES.  ACCOUNT-MASTER
048000      * COMES UP I-O BECAUSE A SINGLE RUN BOTH READS EXISTING ACCOUNTS
048100      * (GET/DEPOSIT/WITHDRAW/TRANSFER) AND REWRITES OR ADDS TO THEM
048200      * (CREATE/DEPOSIT/WITHDRAW/TRANSFER) -- THERE IS NO SEPARATE
048300      * EXTRACT-THEN-UPDATE PASS IN THIS SHOP'S LEDGER SYSTEM.
048400      *-----------------------------------------------------------------
048500       300-OPEN-ALL-FILES.
048600           OPEN    I-O     ACCOUNT-MASTER.
048700           OPEN    INPUT   TRANSACTION-IN.
048800           OPEN    OUTPUT  REPORT-OUT.
048900
049000      *-----------------------------------------------------------------
049100      * ZERO THE FIVE TRANSACTION-TYPE COUNTERS AND THE RUNNING-TOTAL
049200      * ACCUMULATOR BEFORE THE FIRST TRANSACTION IS READ, AND TURN
049300      * OFF THE END-OF-FILE SWITCH.  WS-CONTROL-TOTALS AND
049400      * WS-MONEY-TOTALS BOTH LIVE FOR THE LENGTH OF THE RUN -- THIS
049500      * SHOP DOES NOT CARRY COUNTS ACROSS RUNS.
049600      *-----------------------------------------------------------------
049700       300-INITIALIZE-SWITCHES-AND-COUNTERS.
049800           INITIALIZE WS-SWITCHES.
049900           INITIALIZE WS-CONTROL-TOTALS.
050000           INITIALIZE WS-MONEY-TOTALS.
050100
050200      *-----------------------------------------------------------------
050300      * SCAN THE ACCOUNT MASTER SEQUENTIALLY, FILE STATUS "10" (AT
050400      * END) STOPS THE SCAN.  WS-HIGH-ACCT-ID ENDS UP ZERO WHEN THE
050500      * MASTER IS EMPTY, SO THE FIRST CREATE ASSIGNS ACCOUNT 1.  THIS
050600      * IS WHY THE BATCH NEEDS ONE FULL PASS OF THE MASTER BEFORE IT
050700      * CAN TOUCH THE FIRST TRANSACTION -- CREATE CANNOT HAND OUT A
050800      * SAFE NEW ID WITHOUT KNOWING WHAT THE HIGHEST EXISTING ONE IS.
050900      *-----------------------------------------------------------------
051000       300-DETERMINE-HIGH-ACCT-ID.
051100           MOVE ZERO TO WS-HIGH-ACCT-ID.
051200           PERFORM 400-SCAN-ACCOUNT-MASTER
051300               THRU 400-SCAN-ACCOUNT-MASTER-EXIT.
051400
051500      *-----------------------------------------------------------------
051600      * ACCEPT ... FROM DATE GIVES US TODAY'S DATE IN YYYYMMDD FORM
051700      * FROM THE OPERATING SYSTEM CLOCK -- NO DATE CARD IS READ FOR
051800      * THIS RUN.  THE TITLE LINE CARRIES RUN DATE ONLY, NOT RUN TIME,
051900      * SINCE THIS BATCH IS NOT EXPECTED TO RUN MORE THAN ONCE A DAY.
052000      * THE TITLE LINE IS THE FIRST LINE OF THE REPORT, SO IT GOES OUT
052100      * AFTER ADVANCING TOP-OF-FORM THE WAY THIS SHOP STARTS EVERY
052200      * PRINTED REPORT ON A FRESH PAGE (SEE C01 IS TOP-OF-FORM ABOVE).
052300      *-----------------------------------------------------------------
052400       300-PRINT-REPORT-TITLE.
052500           ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
052600           MOVE WS-CUR-YEAR  TO RPT-TITLE-YEAR.
052700           MOVE WS-CUR-MONTH TO RPT-TITLE-MONTH.
052800           MOVE WS-CUR-DAY   TO RPT-TITLE-DAY.
052900           WRITE REPORT-OUT-RECORD FROM RPT-TITLE-LINE
053000               AFTER ADVANCING TOP-OF-FORM.
053100
053200      *-----------------------------------------------------------------
053300      * COLUMN HEADER LINE FOR THE DETAIL BODY OF THE REPORT, SKIPPED
053400      * TWO LINES AFTER THE TITLE LINE.  RPT-HEADER-LINE IS A LITERAL
053500      * CONSTANT -- SEE THE FD FOR REPORT-OUT ABOVE.
053600      *-----------------------------------------------------------------
053700       300-PRINT-REPORT-HEADER.
053800           WRITE REPORT-OUT-RECORD FROM RPT-HEADER-LINE
053900               AFTER ADVANCING 2 LINES.
054000
054100      *-----------------------------------------------------------------
054200      * READ THE NEXT LINE OF THE TRANSACTION FILE.  TRANSACTION-IN IS
054300      * LINE SEQUENTIAL, SO THERE IS NO KEY AND NO INVALID KEY CLAUSE
054400      * -- JUST AT END.  THIS PARAGRAPH IS PERFORMED ONCE TO PRIME THE
054500      * LOOP IN 200-INITIATE-ACCOUNT-BATCH AND ONCE PER ITERATION IN
054600      * 200-PROCEED-ACCOUNT-BATCH.
054700      *-----------------------------------------------------------------
054800       300-READ-TRANSACTION-IN.
054900           READ TRANSACTION-IN
055000               AT END MOVE "Y" TO WS-TRANS-EOF-SW.
055100
055200      *-----------------------------------------------------------------
055300      * ACCOUNT CREATION -- OPENING AMOUNT MUST NOT BE NEGATIVE.  A
055400      * CREATE NEVER FAILS FOR "ACCOUNT NOT FOUND" THE WAY THE OTHER
055500      * FOUR TRANSACTION TYPES CAN -- THERE IS NO ACCOUNT TO LOOK UP
055600      * YET, THE WHOLE POINT OF THE TRANSACTION IS TO MAKE ONE.
055700      *-----------------------------------------------------------------
055800       300-PROCESS-CREATE.
055900           IF TXN-AMOUNT < ZERO
056000               PERFORM 400-REJECT-CREATE-NEGATIVE
056100           ELSE
056200               PERFORM 400-ASSIGN-NEXT-ACCT-ID
056300               PERFORM 400-WRITE-NEW-ACCOUNT
056400           END-IF.
056500
056600      *-----------------------------------------------------------------
056700      * ACCOUNT LOOKUP -- KEYED READ, NO UPDATE.  THE ONLY ONE OF THE
056800      * FIVE TRANSACTION TYPES THAT NEVER REWRITES ACCOUNT-MASTER OR
056900      * TOUCHES WS-AMOUNT-MOVED -- A GET IS A QUERY, NOT A POSTING.
057000      *-----------------------------------------------------------------
057100       300-PROCESS-GET.
057200           MOVE TXN-FROM-ID TO WS-ACCT-RELATIVE-KEY.
057300           READ ACCOUNT-MASTER
057400               INVALID KEY
057500                   PERFORM 400-REJECT-GET-NOT-FOUND
057600               NOT INVALID KEY
057700                   PERFORM 400-WRITE-GET-RESULT
057800           END-READ.
057900
058000      *-----------------------------------------------------------------
058100      * DEPOSIT -- AMOUNT MUST BE POSITIVE, ACCOUNT MUST EXIST.  BAD-
058200      * AMOUNT IS CHECKED BEFORE THE KEYED READ, NOT AFTER, SO A
058300      * DEPOSIT WITH A HOPELESS AMOUNT NEVER COSTS A MASTER-FILE I/O.
058400      *-----------------------------------------------------------------
058500       300-PROCESS-DEPOSIT.
058600           IF TXN-AMOUNT NOT > ZERO
058700               PERFORM 400-REJECT-DEPOSIT-BAD-AMOUNT
058800           ELSE
058900               MOVE TXN-FROM-ID TO WS-ACCT-RELATIVE-KEY
059000               READ ACCOUNT-MASTER
059100                   INVALID KEY
059200                       PERFORM 400-REJECT-DEPOSIT-NOT-FOUND
059300                   NOT INVALID KEY
059400                       PERFORM 400-APPLY-DEPOSIT
059500               END-READ
059600           END-IF.
059700
059800      *-----------------------------------------------------------------
059900      * WITHDRAWAL -- MAGNITUDE MUST BE POSITIVE, ACCOUNT MUST EXIST,
060000      * RESULTING BALANCE MUST NOT GO NEGATIVE.  THE THIRD CHECK IS
060100      * NOT MADE HERE -- IT HAPPENS INSIDE COMPUTE-BALANCE, SINCE
060200      * ONLY THAT SUBPROGRAM KNOWS THE ARITHMETIC WELL ENOUGH TO TELL
060300      * AN OVERDRAWN RESULT FROM A GOOD ONE (SEE 400-APPLY-WITHDRAWAL
060400      * BELOW).
060500      *-----------------------------------------------------------------
060600       300-PROCESS-WITHDRAW.
060700           IF TXN-AMOUNT NOT > ZERO
060800               PERFORM 400-REJECT-WITHDRAW-BAD-AMOUNT
060900           ELSE
061000               MOVE TXN-FROM-ID TO WS-ACCT-RELATIVE-KEY
061100               READ ACCOUNT-MASTER
061200                   INVALID KEY
061300                       PERFORM 400-REJECT-WITHDRAW-NOT-FOUND
061400                   NOT INVALID KEY
061500                       PERFORM 400-APPLY-WITHDRAWAL
061600               END-READ
061700           END-IF.
061800
061900      *-----------------------------------------------------------------
062000      * TRANSFER -- VALIDATE FIELDS, LOOK UP BOTH ACCOUNTS, THEN MOVE
062100      * THE MONEY AS A SINGLE UNIT OF WORK.  THE BUSIEST OF THE FIVE
062200      * TRANSACTION TYPES -- IT IS THE ONLY ONE THAT TOUCHES TWO
062300      * ACCOUNT-MASTER RECORDS, AND THE ONLY ONE WITH A SEPARATE
062400      * FIELD-VALIDATION PASS BEFORE THE MASTER IS EVEN READ.
062500      *-----------------------------------------------------------------
062600       300-PROCESS-TRANSFER.
062700           PERFORM 400-VALIDATE-TRANSFER-FIELDS.
062800           IF WS-REQUEST-INVALID
062900               PERFORM 400-REJECT-TRANSFER-VALIDATION
063000           ELSE
063100               PERFORM 400-LOOKUP-TRANSFER-ACCOUNTS
063200               IF WS-FROM-FOUND AND WS-TO-FOUND
063300                   PERFORM 400-APPLY-TRANSFER
063400               ELSE
063500                   PERFORM 400-REJECT-TRANSFER-NOT-FOUND
063600               END-IF
063700           END-IF.
063800
063900      *-----------------------------------------------------------------
064000      * TXN-TYPE-CODE DID NOT MATCH ANY OF THE FIVE 88-LEVELS ON
064100      * TXN-TYPE-CODE IN TRNSREC.  REJECT AND MOVE ON -- SEE THE
064200      * 200-PROCEED-ACCOUNT-BATCH BANNER ABOVE FOR WHY THIS IS A
064300      * REJECT RATHER THAN A FATAL ERROR.
064400      *-----------------------------------------------------------------
064500       300-PROCESS-UNKNOWN-TYPE.
064600           ADD 1 TO WS-REJECT-COUNT.
064700           MOVE TXN-TYPE-CODE    TO RPT-TYPE-O.
064800           MOVE TXN-FROM-ID      TO RPT-FROM-ID-O.
064900           MOVE TXN-TO-ID        TO RPT-TO-ID-O.
065000           MOVE TXN-AMOUNT       TO RPT-AMOUNT-O.
065100           MOVE "REJECTED - UNRECOGNIZED TRANSACTION TYPE CODE"
065200               TO RPT-RESULT-O.
065300           PERFORM 400-WRITE-DETAIL-LINE.
065400
065500      *-----------------------------------------------------------------
065600      * PRINT THE FIVE CONTROL-TOTAL COUNTERS FROM THE LABEL TABLE,
065700      * THEN THE TOTAL AMOUNT MOVED.  THE FIVE COUNTERS AND THE ONE
065800      * AMOUNT TOTAL ARE THE ENTIRE AUDIT TRAIL THIS RUN LEAVES
065900      * BEHIND ON THE PRINTED REPORT -- THE DETAIL LINES ABOVE THEM
066000      * ARE FOR THE OPERATOR, THESE FIVE LINES ARE FOR THE BALANCE
066100      * BOOK.
066200      *-----------------------------------------------------------------
066300       300-PRINT-CONTROL-TOTALS.
066400           PERFORM 400-PRINT-ONE-FOOTER-LINE
066500               VARYING WS-FOOTER-SUB FROM 1 BY 1
066600               UNTIL WS-FOOTER-SUB > 5.
066700           IF WS-AMOUNT-MOVED-NEGATIVE
066800               PERFORM 400-DISPLAY-MONEY-INTEGRITY-WARNING.
066900           MOVE WS-AMOUNT-MOVED TO RPT-TOTAL-AMOUNT-O.
067000           WRITE REPORT-OUT-RECORD FROM RPT-TOTAL-LINE
067100               AFTER ADVANCING 1 LINES.
067200
067300      *-----------------------------------------------------------------
067400      * CLOSE IN THE SAME ORDER THEY WERE OPENED IN 300-OPEN-ALL-FILES.
067500      * PERFORMED BOTH ON THE NORMAL END-OF-RUN PATH (VIA
067600      * 200-TERMINATE-ACCOUNT-BATCH) AND ON THE FATAL-ERROR PATH (VIA
067700      * 900-FATAL-ERROR), SO THIS PARAGRAPH MUST NOT ASSUME ANY
067800      * PARTICULAR FILE STATUS ON ENTRY.
067900      *-----------------------------------------------------------------
068000       300-CLOSE-ALL-FILES.
068100           CLOSE   ACCOUNT-MASTER
068200                   TRANSACTION-IN
068300                   REPORT-OUT.
068400
068500      ******************************************************************
068600      * READ THE ACCOUNT MASTER SEQUENTIALLY FROM THE TOP, KEEPING
068700      * THE HIGHEST ACCT-ID SEEN.  FILE STATUS "10" ENDS THE SCAN.
068800      * THIS IS THE ONLY PARAGRAPH-RANGE LOOP IN THE PROGRAM -- EVERY
068900      * OTHER REPEATED PIECE OF WORK IS DRIVEN BY AN IN-LINE PERFORM
069000      * VARYING OR UNTIL CLAUSE (SEE 300-PRINT-CONTROL-TOTALS AND
069100      * 400-VALIDATE-TRANSFER-FIELDS BELOW).
069200      *-----------------------------------------------------------------
069300       400-SCAN-ACCOUNT-MASTER.
069400           READ ACCOUNT-MASTER NEXT RECORD
069500               AT END GO TO 400-SCAN-ACCOUNT-MASTER-EXIT.
069600           IF ACT-BALANCE-OVERDRAWN
069700               PERFORM 400-DISPLAY-INTEGRITY-WARNING.
069800           IF ACCT-ID > WS-HIGH-ACCT-ID
069900               MOVE ACCT-ID TO WS-HIGH-ACCT-ID.
070000           GO TO 400-SCAN-ACCOUNT-MASTER.
070100       400-SCAN-ACCOUNT-MASTER-EXIT.
070200           EXIT.
070300
070400      *-----------------------------------------------------------------
070500      * A MASTER RECORD WENT NEGATIVE -- SEE THE 02/03/06 ENTRY IN
070600      * ACCTREC'S CHANGE LOG FOR THE AUDIT COMPLAINT THAT CAUSED THIS
070700      * CHECK TO BE ADDED.  WARN AND KEEP SCANNING -- THE HIGH-ID SCAN
070800      * STILL HAS TO FINISH EVEN IF ONE RECORD LOOKS BAD.
070900      *-----------------------------------------------------------------
071000       400-DISPLAY-INTEGRITY-WARNING.
071100           DISPLAY "ACCTBATU - WARNING - ACCOUNT " ACCT-ID
071200                   " HAS A NEGATIVE BALANCE ON THE MASTER FILE".
071300
071400      *-----------------------------------------------------------------
071500      * SAME IDEA AS 400-DISPLAY-INTEGRITY-WARNING ABOVE, APPLIED TO
071600      * THE RUN'S TOTAL-AMOUNT-MOVED ACCUMULATOR INSTEAD OF A MASTER
071700      * RECORD.
071800      *-----------------------------------------------------------------
071900       400-DISPLAY-MONEY-INTEGRITY-WARNING.
072000           DISPLAY "ACCTBATU - WARNING - TOTAL AMOUNT MOVED THIS RUN "
072100                   "WENT NEGATIVE".
072200
072300      *-----------------------------------------------------------------
072400      * SEE 300-PROCESS-CREATE ABOVE -- NO ACCT-ID IS EVER ASSIGNED TO
072500      * A REJECTED CREATE, SO RPT-FROM-ID-O IS ZERO HERE RATHER THAN
072600      * SOME UNASSIGNED ID.
072700      *-----------------------------------------------------------------
072800       400-REJECT-CREATE-NEGATIVE.
072900           ADD 1 TO WS-REJECT-COUNT.
073000           MOVE "CREATE"   TO RPT-TYPE-O.
073100           MOVE ZERO       TO RPT-FROM-ID-O RPT-TO-ID-O.
073200           MOVE TXN-AMOUNT TO RPT-AMOUNT-O.
073300           MOVE "REJECTED - CAN NOT CREATE ACCOUNT WITH NEGATIVE AMOUNT"
073400               TO RPT-RESULT-O.
073500           PERFORM 400-WRITE-DETAIL-LINE.
073600
073700      *-----------------------------------------------------------------
073800      * WS-HIGH-ACCT-ID WAS SET BY 300-DETERMINE-HIGH-ACCT-ID AT THE
073900      * TOP OF THE RUN AND IS KEPT CURRENT HERE AS EACH NEW ACCOUNT IS
074000      * CREATED, SO A RUN WITH SEVERAL CREATE TRANSACTIONS HANDS OUT
074100      * SEQUENTIAL IDS WITHOUT REREADING THE MASTER.
074200      *-----------------------------------------------------------------
074300       400-ASSIGN-NEXT-ACCT-ID.
074400           ADD 1 TO WS-HIGH-ACCT-ID.
074500           MOVE WS-HIGH-ACCT-ID TO WS-NEXT-ACCT-ID.
074600
074700      *-----------------------------------------------------------------
074800      * WS-NEXT-ACCT-ID DOUBLES AS THE RELATIVE KEY -- ACCOUNT-MASTER
074900      * IS ORGANIZED RELATIVE BY ACCT-ID (SEE THE SELECT CLAUSE ABOVE)
075000      * SO ACCOUNT 1 LANDS ON THE FIRST RECORD SLOT, ACCOUNT 2 ON THE
075100      * SECOND, AND SO ON, WITH NO GAPS AS LONG AS CREATES ARE NEVER
075200      * REORDERED AHEAD OF A PRIOR RUN'S HIGH-WATER MARK.
075300      *-----------------------------------------------------------------
075400       400-WRITE-NEW-ACCOUNT.
075500           MOVE WS-NEXT-ACCT-ID TO WS-ACCT-RELATIVE-KEY.
075600           MOVE WS-NEXT-ACCT-ID TO ACCT-ID.
075700           MOVE TXN-AMOUNT      TO ACCT-AMOUNT.
075800           WRITE ACCOUNT-RECORD
075900               INVALID KEY GO TO 900-FATAL-ERROR.
076000           ADD 1 TO WS-CREATE-COUNT.
076100           MOVE "CREATE"        TO RPT-TYPE-O.
076200           MOVE WS-NEXT-ACCT-ID TO RPT-FROM-ID-O.
076300           MOVE ZERO            TO RPT-TO-ID-O.
076400           MOVE ACCT-AMOUNT     TO RPT-AMOUNT-O.
076500           MOVE "OK - ACCOUNT CREATED" TO RPT-RESULT-O.
076600           PERFORM 400-WRITE-DETAIL-LINE.
076700
076800      *-----------------------------------------------------------------
076900      * TXN-FROM-ID DID NOT KEY A RECORD ON ACCOUNT-MASTER.
077000      * RPT-AMOUNT-O IS FORCED TO ZERO RATHER THAN LEFT WITH WHATEVER
077100      * TXN-AMOUNT CARRIED IN -- A GET REQUEST HAS NO AMOUNT FIELD OF
077200      * ITS OWN ON TRNSREC.
077300      *-----------------------------------------------------------------
077400       400-REJECT-GET-NOT-FOUND.
077500           ADD 1 TO WS-REJECT-COUNT.
077600           MOVE "GET"       TO RPT-TYPE-O.
077700           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
077800           MOVE ZERO        TO RPT-TO-ID-O RPT-AMOUNT-O.
077900           MOVE "REJECTED - ACCOUNT NOT FOUND" TO RPT-RESULT-O.
078000           PERFORM 400-WRITE-DETAIL-LINE.
078100
078200      *-----------------------------------------------------------------
078300      * GET IS READ-ONLY -- NOTHING IS REWRITTEN TO ACCOUNT-MASTER
078400      * HERE, ONLY THE DETAIL LINE IS PRODUCED.  RPT-TO-ID-O IS ZERO
078500      * FILLED BECAUSE A GET HAS NO SECOND ACCOUNT, THE SAME
078600      * CONVENTION CREATE/DEPOSIT/WITHDRAW USE BELOW.
078700      *-----------------------------------------------------------------
078800       400-WRITE-GET-RESULT.
078900           MOVE "GET"       TO RPT-TYPE-O.
079000           MOVE ACCT-ID     TO RPT-FROM-ID-O.
079100           MOVE ZERO        TO RPT-TO-ID-O.
079200           MOVE ACCT-AMOUNT TO RPT-AMOUNT-O.
079300           MOVE "OK"        TO RPT-RESULT-O.
079400           PERFORM 400-WRITE-DETAIL-LINE.
079500
079600      *-----------------------------------------------------------------
079700      * A DEPOSIT OF ZERO OR LESS IS REJECTED BEFORE THE MASTER IS
079800      * EVEN READ -- NO SENSE DOING A KEYED READ FOR A TRANSACTION
079900      * THAT CANNOT POST EITHER WAY.
080000      *-----------------------------------------------------------------
080100       400-REJECT-DEPOSIT-BAD-AMOUNT.
080200           ADD 1 TO WS-REJECT-COUNT.
080300           MOVE "DEPOSIT"   TO RPT-TYPE-O.
080400           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
080500           MOVE ZERO        TO RPT-TO-ID-O.
080600           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
080700           MOVE "REJECTED - EXPECTING AMOUNT > 0 FOR DEPOSIT"
080800               TO RPT-RESULT-O.
080900           PERFORM 400-WRITE-DETAIL-LINE.
081000
081100      *-----------------------------------------------------------------
081200      * AMOUNT WAS FINE BUT TXN-FROM-ID DID NOT KEY A RECORD ON
081300      * ACCOUNT-MASTER.
081400      *-----------------------------------------------------------------
081500       400-REJECT-DEPOSIT-NOT-FOUND.
081600           ADD 1 TO WS-REJECT-COUNT.
081700           MOVE "DEPOSIT"   TO RPT-TYPE-O.
081800           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
081900           MOVE ZERO        TO RPT-TO-ID-O.
082000           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
082100           MOVE "REJECTED - ACCOUNT NOT FOUND" TO RPT-RESULT-O.
082200           PERFORM 400-WRITE-DETAIL-LINE.
082300
082400      *-----------------------------------------------------------------
082500      * BOTH AMOUNT AND ACCOUNT ARE GOOD -- HAND THE OLD BALANCE AND
082600      * THE DEPOSIT AMOUNT TO COMPUTE-BALANCE AND REWRITE THE RESULT.
082700      * A DEPOSIT CAN NEVER FAIL THE SUBPROGRAM'S OVERDRAWN TEST (SEE
082800      * COMPUTBAL), SO LS-RESULT-REJECT IS NOT CHECKED HERE THE WAY IT
082900      * IS IN 400-APPLY-WITHDRAWAL BELOW.
083000      *-----------------------------------------------------------------
083100       400-APPLY-DEPOSIT.
083200           MOVE "DEP"       TO LS-FUNCTION-CODE.
083300           MOVE ACCT-AMOUNT TO LS-OLD-BALANCE.
083400           MOVE TXN-AMOUNT  TO LS-AMOUNT.
083500           CALL "COMPUTE-BALANCE" USING LINK-BALANCE-PARAMETERS.
083600           MOVE LS-NEW-BALANCE TO ACCT-AMOUNT.
083700           REWRITE ACCOUNT-RECORD
083800               INVALID KEY GO TO 900-FATAL-ERROR.
083900           ADD 1 TO WS-DEPOSIT-COUNT.
084000           ADD TXN-AMOUNT TO WS-AMOUNT-MOVED.
084100           MOVE "DEPOSIT"   TO RPT-TYPE-O.
084200           MOVE ACCT-ID     TO RPT-FROM-ID-O.
084300           MOVE ZERO        TO RPT-TO-ID-O.
084400           MOVE ACCT-AMOUNT TO RPT-AMOUNT-O.
084500           MOVE "OK - NEW BALANCE AS SHOWN" TO RPT-RESULT-O.
084600           PERFORM 400-WRITE-DETAIL-LINE.
084700
084800      *-----------------------------------------------------------------
084900      * TXN-AMOUNT MUST ARRIVE NEGATIVE FOR A WITHDRAWAL (SEE TRNSREC)
085000      * -- ANYTHING ELSE IS REJECTED HERE WITHOUT TOUCHING THE MASTER.
085100      *-----------------------------------------------------------------
085200       400-REJECT-WITHDRAW-BAD-AMOUNT.
085300           ADD 1 TO WS-REJECT-COUNT.
085400           MOVE "WITHDRAW"  TO RPT-TYPE-O.
085500           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
085600           MOVE ZERO        TO RPT-TO-ID-O.
085700           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
085800           MOVE "REJECTED - EXPECTING AMOUNT < 0 FOR WITHDRAWAL"
085900               TO RPT-RESULT-O.
086000           PERFORM 400-WRITE-DETAIL-LINE.
086100
086200      *-----------------------------------------------------------------
086300      * SAME IDEA AS 400-REJECT-DEPOSIT-NOT-FOUND ABOVE, FOR THE
086400      * WITHDRAW SIDE.
086500      *-----------------------------------------------------------------
086600       400-REJECT-WITHDRAW-NOT-FOUND.
086700           ADD 1 TO WS-REJECT-COUNT.
086800           MOVE "WITHDRAW"  TO RPT-TYPE-O.
086900           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
087000           MOVE ZERO        TO RPT-TO-ID-O.
087100           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
087200           MOVE "REJECTED - ACCOUNT NOT FOUND" TO RPT-RESULT-O.
087300           PERFORM 400-WRITE-DETAIL-LINE.
087400
087500      *-----------------------------------------------------------------
087600      * SAME SHAPE AS 400-APPLY-DEPOSIT ABOVE, EXCEPT THE SUBPROGRAM
087700      * CAN COME BACK REJECTED IF THE WITHDRAWAL WOULD DRIVE THE
087800      * BALANCE NEGATIVE -- LS-RESULT-REJECT IS CHECKED BEFORE ANY
087900      * REWRITE TOUCHES THE MASTER, SO AN OVERDRAWN WITHDRAWAL NEVER
088000      * POSTS.
088100      *-----------------------------------------------------------------
088200       400-APPLY-WITHDRAWAL.
088300           MOVE "WDR"       TO LS-FUNCTION-CODE.
088400           MOVE ACCT-AMOUNT TO LS-OLD-BALANCE.
088500           MOVE TXN-AMOUNT  TO LS-AMOUNT.
088600           CALL "COMPUTE-BALANCE" USING LINK-BALANCE-PARAMETERS.
088700           IF LS-RESULT-REJECT
088800               PERFORM 400-REJECT-WITHDRAW-OVERDRAWN
088900           ELSE
089000               MOVE LS-NEW-BALANCE TO ACCT-AMOUNT
089100               REWRITE ACCOUNT-RECORD
089200                   INVALID KEY GO TO 900-FATAL-ERROR
089300               ADD 1 TO WS-WITHDRAW-COUNT
089400               ADD TXN-AMOUNT TO WS-AMOUNT-MOVED
089500               MOVE "WITHDRAW"  TO RPT-TYPE-O
089600               MOVE ACCT-ID     TO RPT-FROM-ID-O
089700               MOVE ZERO        TO RPT-TO-ID-O
089800               MOVE ACCT-AMOUNT TO RPT-AMOUNT-O
089900               MOVE "OK - NEW BALANCE AS SHOWN" TO RPT-RESULT-O
090000               PERFORM 400-WRITE-DETAIL-LINE
090100           END-IF.
090200
090300      *-----------------------------------------------------------------
090400      * LS-RESULT-REJECT CAME BACK FROM COMPUTE-BALANCE -- THE
090500      * WITHDRAWAL WOULD HAVE TAKEN THE ACCOUNT NEGATIVE.  NOTE THE
090600      * REJECT MESSAGE TEXT IS THE SAME "NOT ENOUGH AMOUNT FOR
090700      * TRANSFER" WORDING 400-REJECT-TRANSFER-OVERDRAWN USES BELOW --
090800      * THAT IS NOT A TYPO, THE FEEDING SYSTEM'S MESSAGE TABLE SHARES
090900      * ONE ENTRY FOR BOTH.
091000      *-----------------------------------------------------------------
091100       400-REJECT-WITHDRAW-OVERDRAWN.
091200           ADD 1 TO WS-REJECT-COUNT.
091300           MOVE "WITHDRAW"  TO RPT-TYPE-O.
091400           MOVE ACCT-ID     TO RPT-FROM-ID-O.
091500           MOVE ZERO        TO RPT-TO-ID-O.
091600           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
091700           MOVE "REJECTED - NOT ENOUGH AMOUNT FOR TRANSFER"
091800               TO RPT-RESULT-O.
091900           PERFORM 400-WRITE-DETAIL-LINE.
092000
092100      *-----------------------------------------------------------------
092200      * FIELD-LEVEL CHECKS ON A TRANSFER REQUEST, APPLIED BEFORE THE
092300      * TRANSFER RECORD IS BUILT.  REJECTS ON THE FIRST VIOLATION.
092400      * THE TWO ACCOUNT IDS ARE CHECKED BY 410-CHECK-ONE-TRANSFER-ID,
092500      * PERFORMED OVER TRN-ID-SLOT (1) THEN (2), SO BOTH ARE TESTED BY
092600      * THE SAME LOGIC INSTEAD OF TWO SEPARATE WHEN CLAUSES (SEE
092700      * 02/03/06 ENTRY ABOVE).
092800      *-----------------------------------------------------------------
092900       400-VALIDATE-TRANSFER-FIELDS.
093000           SET WS-REQUEST-VALID TO TRUE.
093100           MOVE SPACES TO WS-REJECT-REASON.
093200           PERFORM 410-CHECK-ONE-TRANSFER-ID
093300               VARYING WS-ID-SUB FROM 1 BY 1
093400               UNTIL WS-ID-SUB > 2 OR WS-REQUEST-INVALID.
093500      *    AMOUNT CHECKS ONLY RUN IF BOTH ACCOUNT IDS ALREADY PASSED --
093600      *    NO SENSE REPORTING A BAD AMOUNT ON A REQUEST THAT IS ALSO
093700      *    MISSING AN ACCOUNT ID.
093800           IF WS-REQUEST-VALID
093900               EVALUATE TRUE
094000      *            TXN-AMOUNT IS UNSIGNED ON TRNSREC, SO ZERO IS THE
094100      *            ONLY WAY "NOT PRESENT" SHOWS UP ON THIS FIELD.
094200                   WHEN TXN-AMOUNT = ZERO
094300                       SET WS-REQUEST-INVALID TO TRUE
094400                       MOVE "AMOUNT IS NOT PRESENT IN REQUEST"
094500                           TO WS-REJECT-REASON
094600      *            CANNOT ACTUALLY HAPPEN ON AN UNSIGNED FIELD, BUT
094700      *            KEPT FOR THE DAY TRNSREC'S PICTURE CHANGES.
094800                   WHEN TXN-AMOUNT < ZERO
094900                       SET WS-REQUEST-INVALID TO TRUE
095000                       MOVE "TRANSACTION AMOUNT SHOULD BE POSITIVE"
095100                           TO WS-REJECT-REASON
095200                   WHEN OTHER
095300                       CONTINUE
095400               END-EVALUATE
095500           END-IF.
095600
095700      *-----------------------------------------------------------------
095800      * TXN-FROM-ID AND TXN-TO-ID ARE UNSIGNED, SO "PRESENT AND
095900      * POSITIVE" COLLAPSES TO "NOT ZERO" ON THIS LAYOUT.  SLOT (1) IS
096000      * THE FROM ID, SLOT (2) IS THE TO ID -- SAME ORDER AS TXN-ACCT-
096100      * IDS IN TRNSREC.
096200      *-----------------------------------------------------------------
096300       410-CHECK-ONE-TRANSFER-ID.
096400           IF TRN-ID-SLOT (WS-ID-SUB) = ZERO
096500               SET WS-REQUEST-INVALID TO TRUE
096600               MOVE "ACCOUNT ID IS NOT PRESENT" TO WS-REJECT-REASON.
096700
096800      *-----------------------------------------------------------------
096900      * ONE OF THE FIELD-LEVEL CHECKS IN 400-VALIDATE-TRANSFER-FIELDS
097000      * FAILED.  WS-REJECT-REASON WAS SET THERE (OR IN
097100      * 410-CHECK-ONE-TRANSFER-ID) AND IS STRUNG ONTO THE FRONT OF THE
097200      * REJECT MESSAGE HERE.
097300      *-----------------------------------------------------------------
097400       400-REJECT-TRANSFER-VALIDATION.
097500           ADD 1 TO WS-REJECT-COUNT.
097600           MOVE "TRANSFER"  TO RPT-TYPE-O.
097700           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
097800           MOVE TXN-TO-ID   TO RPT-TO-ID-O.
097900           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
098000           STRING "REJECTED - " DELIMITED BY SIZE
098100                  WS-REJECT-REASON DELIMITED BY SIZE
098200                  INTO RPT-RESULT-O.
098300
098400           PERFORM 400-WRITE-DETAIL-LINE.
098500
098600      *-----------------------------------------------------------------
098700      * BOTH SIDES OF THE TRANSFER ARE READ BEFORE EITHER IS CHECKED
098800      * OR REWRITTEN.  WS-FROM-FOUND-SW AND WS-TO-FOUND-SW ARE TESTED
098900      * BY THE CALLER (300-PROCESS-TRANSFER) TO DECIDE BETWEEN
099000      * 400-APPLY-TRANSFER AND 400-REJECT-TRANSFER-NOT-FOUND -- A
099100      * TRANSFER NEEDS BOTH ACCOUNTS ON FILE OR IT DOES NOT RUN AT
099200      * ALL.
099300      *-----------------------------------------------------------------
099400       400-LOOKUP-TRANSFER-ACCOUNTS.
099500           MOVE "N" TO WS-FROM-FOUND-SW.
099600           MOVE "N" TO WS-TO-FOUND-SW.
099700           MOVE TXN-FROM-ID TO WS-ACCT-RELATIVE-KEY.
099800           READ ACCOUNT-MASTER
099900               INVALID KEY
100000                   CONTINUE
100100               NOT INVALID KEY
100200                   MOVE "Y"         TO WS-FROM-FOUND-SW
100300                   MOVE ACCT-ID     TO WS-FROM-ID-SAVE
100400                   MOVE ACCT-AMOUNT TO WS-FROM-AMOUNT-SAVE
100500           END-READ.
100600           MOVE TXN-TO-ID TO WS-ACCT-RELATIVE-KEY.
100700           READ ACCOUNT-MASTER
100800               INVALID KEY
100900                   CONTINUE
101000               NOT INVALID KEY
101100                   MOVE "Y"         TO WS-TO-FOUND-SW
101200                   MOVE ACCT-ID     TO WS-TO-ID-SAVE
101300                   MOVE ACCT-AMOUNT TO WS-TO-AMOUNT-SAVE
101400           END-READ.
101500
101600      *-----------------------------------------------------------------
101700      * EITHER TXN-FROM-ID OR TXN-TO-ID (OR BOTH) DID NOT KEY A
101800      * RECORD ON ACCOUNT-MASTER.  NEITHER SIDE OF THE TRANSFER IS
101900      * TOUCHED.
102000      *-----------------------------------------------------------------
102100       400-REJECT-TRANSFER-NOT-FOUND.
102200           ADD 1 TO WS-REJECT-COUNT.
102300           MOVE "TRANSFER"  TO RPT-TYPE-O.
102400           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
102500           MOVE TXN-TO-ID   TO RPT-TO-ID-O.
102600           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
102700           MOVE "REJECTED - ACCOUNT NOT FOUND" TO RPT-RESULT-O.
102800           PERFORM 400-WRITE-DETAIL-LINE.
102900
103000      *-----------------------------------------------------------------
103100      * FROM SIDE IS COMPUTED FIRST -- IF IT WOULD OVERDRAW, NEITHER
103200      * MASTER RECORD IS TOUCHED (SEE 400-REWRITE-TRANSFER-ACCOUNTS).
103300      * ONLY AFTER BOTH SIDES HAVE BEEN COMPUTED AND PASSED THE
103400      * OVERDRAWN CHECK DOES 400-REWRITE-TRANSFER-ACCOUNTS REWRITE
103500      * EITHER RECORD -- A TRANSFER IS ALL-OR-NOTHING, NEVER HALF
103600      * POSTED.
103700      *-----------------------------------------------------------------
103800       400-APPLY-TRANSFER.
103900           MOVE "WDR"               TO LS-FUNCTION-CODE.
104000           MOVE WS-FROM-AMOUNT-SAVE TO LS-OLD-BALANCE.
104100           MOVE TXN-AMOUNT          TO LS-AMOUNT.
104200           CALL "COMPUTE-BALANCE" USING LINK-BALANCE-PARAMETERS.
104300           IF LS-RESULT-REJECT
104400               PERFORM 400-REJECT-TRANSFER-OVERDRAWN
104500           ELSE
104600               MOVE LS-NEW-BALANCE TO WS-FROM-AMOUNT-SAVE
104700               MOVE "DEP"             TO LS-FUNCTION-CODE
104800               MOVE WS-TO-AMOUNT-SAVE TO LS-OLD-BALANCE
104900               MOVE TXN-AMOUNT        TO LS-AMOUNT
105000               CALL "COMPUTE-BALANCE" USING LINK-BALANCE-PARAMETERS
105100               MOVE LS-NEW-BALANCE TO WS-TO-AMOUNT-SAVE
105200               PERFORM 400-REWRITE-TRANSFER-ACCOUNTS
105300               ADD 1 TO WS-TRANSFER-COUNT
105400               ADD TXN-AMOUNT TO WS-AMOUNT-MOVED
105500               MOVE "TRANSFER"  TO RPT-TYPE-O
105600               MOVE TXN-FROM-ID TO RPT-FROM-ID-O
105700               MOVE TXN-TO-ID   TO RPT-TO-ID-O
105800               MOVE TXN-AMOUNT  TO RPT-AMOUNT-O
105900               MOVE "OK - TRANSFER COMPLETE" TO RPT-RESULT-O
106000               PERFORM 400-WRITE-DETAIL-LINE
106100           END-IF.
106200
106300      *-----------------------------------------------------------------
106400      * THE FROM SIDE OF THE TRANSFER WOULD HAVE GONE NEGATIVE.
106500      * 400-APPLY-TRANSFER NEVER REACHES THE TO-SIDE CALL OR THE
106600      * REWRITE IN THIS CASE -- SEE THE BANNER THERE.
106700      *-----------------------------------------------------------------
106800       400-REJECT-TRANSFER-OVERDRAWN.
106900           ADD 1 TO WS-REJECT-COUNT.
107000           MOVE "TRANSFER"  TO RPT-TYPE-O.
107100           MOVE TXN-FROM-ID TO RPT-FROM-ID-O.
107200           MOVE TXN-TO-ID   TO RPT-TO-ID-O.
107300           MOVE TXN-AMOUNT  TO RPT-AMOUNT-O.
107400           MOVE "REJECTED - NOT ENOUGH AMOUNT FOR TRANSFER"
107500               TO RPT-RESULT-O.
107600           PERFORM 400-WRITE-DETAIL-LINE.
107700
107800      *-----------------------------------------------------------------
107900      * BOTH HALVES OF THE TRANSFER ARE REWRITTEN HERE, BACK TO BACK,
108000      * ONLY AFTER 400-APPLY-TRANSFER HAS CONFIRMED NEITHER SIDE WENT
108100      * NEGATIVE.  ACCT-ID AND WS-ACCT-RELATIVE-KEY ARE RESET TWICE
108200      * BECAUSE ACCOUNT-RECORD IS ONE WORKING COPY SHARED BY BOTH
108300      * SIDES OF THE TRANSFER -- THE FROM-SIDE FIELDS SAVED IN
108400      * 400-LOOKUP-TRANSFER-ACCOUNTS MUST BE RELOADED BEFORE THE
108500      * SECOND REWRITE.
108600      *-----------------------------------------------------------------
108700       400-REWRITE-TRANSFER-ACCOUNTS.
108800           MOVE WS-FROM-ID-SAVE     TO WS-ACCT-RELATIVE-KEY.
108900           MOVE WS-FROM-ID-SAVE     TO ACCT-ID.
109000           MOVE WS-FROM-AMOUNT-SAVE TO ACCT-AMOUNT.
109100           REWRITE ACCOUNT-RECORD
109200               INVALID KEY GO TO 900-FATAL-ERROR.
109300           MOVE WS-TO-ID-SAVE       TO WS-ACCT-RELATIVE-KEY.
109400           MOVE WS-TO-ID-SAVE       TO ACCT-ID.
109500           MOVE WS-TO-AMOUNT-SAVE   TO ACCT-AMOUNT.
109600           REWRITE ACCOUNT-RECORD
109700               INVALID KEY GO TO 900-FATAL-ERROR.
109800
109900      *-----------------------------------------------------------------
110000      * COMMON EXIT FOR EVERY TRANSACTION TYPE -- OK OR REJECTED.
110100      * PERFORMED FROM TWO DOZEN PLACES IN THIS PROGRAM RATHER THAN
110200      * HAVING EACH ONE WRITE REPORT-OUT-RECORD ITSELF, SO THE
110300      * DIAGNOSTIC ECHO (WS-DIAG-REQUESTED, UPSI-0) ONLY HAS TO BE
110400      * CODED ONCE.
110500      *-----------------------------------------------------------------
110600       400-WRITE-DETAIL-LINE.
110700           WRITE REPORT-OUT-RECORD FROM RPT-DETAIL-LINE.
110800           IF WS-DIAG-REQUESTED
110900               DISPLAY "ACCTBATU DETAIL: " REPORT-OUT-RECORD.
111000
111100      *-----------------------------------------------------------------
111200      * PRINTS ONE LINE OF THE FIVE-LINE CONTROL-TOTAL FOOTER.
111300      * WS-FOOTER-SUB DRIVES BOTH WS-FOOTER-LABEL-SLOT AND
111400      * WS-TOTALS-SLOT IN LOCKSTEP (SEE WS-FOOTER-LABEL-TABLE AND
111500      * WS-CONTROL-TOTALS-VIEW ABOVE) SO THE LABEL TEXT AND THE
111600      * NUMBER ALWAYS LINE UP.  ONLY THE FIRST SLOT SKIPS A LINE
111700      * AHEAD OF THE DETAIL BODY -- THE REMAINING FOUR FOLLOW SINGLE
111800      * SPACED.
111900      *-----------------------------------------------------------------
112000       400-PRINT-ONE-FOOTER-LINE.
112100           MOVE WS-FOOTER-LABEL-SLOT (WS-FOOTER-SUB)
112200                                       TO RPT-FOOTER-NAME-O.
112300           MOVE WS-TOTALS-SLOT (WS-FOOTER-SUB)
112400                                       TO RPT-FOOTER-COUNT-O.
112500           IF WS-FOOTER-SUB = 1
112600               WRITE REPORT-OUT-RECORD FROM RPT-FOOTER-LINE
112700                   AFTER ADVANCING 2 LINES
112800           ELSE
112900               WRITE REPORT-OUT-RECORD FROM RPT-FOOTER-LINE
113000           END-IF.
113100
113200      ******************************************************************
113300      * FATAL ERROR -- AN I/O VERB FAILED ON A RECORD WE HAD ALREADY
113400      * CONFIRMED EXISTS (OR DID NOT EXIST), SO THE MASTER FILE ITSELF
113500      * IS SUSPECT.  CLOSE WHAT WE CAN AND STOP THE RUN -- A PARTIAL
113600      * BATCH UPDATE IS WORSE THAN NO UPDATE.
113700      *-----------------------------------------------------------------
113800       900-FATAL-ERROR.
113900           DISPLAY "ACCTBATU - FATAL I/O ERROR ON ACCOUNT-MASTER".
114000           DISPLAY "ACCTBATU - FILE STATUS IS " WS-ACCT-STATUS.
114100           PERFORM 300-CLOSE-ALL-FILES.
114200           STOP RUN.
