000100      *****************************************************************
000200      * COMPUTBAL                                                    *
000300      *****************************************************************
000400       IDENTIFICATION              DIVISION.
000500      *-----------------------------------------------------------------
000600       PROGRAM-ID.                 COMPUTE-BALANCE.
000700       AUTHOR.                     R F HARTLEY.
000800       INSTALLATION.               STATE LEDGER SYSTEMS DIVISION.
000900       DATE-WRITTEN.                03/11/87.
001000       DATE-COMPILED.
001100       SECURITY.                   CONFIDENTIAL - INTERNAL USE ONLY.
001200      *-----------------------------------------------------------------
001300      * THIS SUBPROGRAM APPLIES A DEPOSIT OR WITHDRAWAL AMOUNT TO AN
001400      * ACCOUNT BALANCE AND RETURNS THE NEW BALANCE AND A RESULT CODE.
001500      * IT IS CALLED BY ACCTBATU FOR EACH DEPOSIT, WITHDRAWAL, AND
001600      * TRANSFER (A TRANSFER IS TWO CALLS -- ONE WDR, ONE DEP).
001700      *
001800      * NO ROUNDING IS PERFORMED -- THE TWO AMOUNTS ARE ALREADY AT TWO
001900      * DECIMAL PLACES SO A STRAIGHT ADD OR SUBTRACT IS EXACT.
002000      *-----------------------------------------------------------------
002100      * CHANGE LOG
002200      *-----------------------------------------------------------------
002300      *   03/11/87 RFH  LDG-0001  ORIGINAL SUBPROGRAM -- DEPOSIT ONLY,
002400      *                           NO OVERDRAFT TEST REQUIRED FOR A
002500      *                           STRAIGHT ADD.
002600      *   11/30/90 RFH  LDG-0019  ADDED WDR FUNCTION CODE AND THE
002700      *                           OVERDRAFT TEST FOR WITHDRAWALS.
002800      *   04/08/94 DMP  LDG-0033  CALLED TWICE PER TRANSFER NOW (ONCE
002900      *                           FOR THE FROM SIDE, ONCE FOR THE TO
003000      *                           SIDE) -- NO CODE CHANGE, NOTED HERE
003100      *                           SO THE NEXT READER KNOWS WHY THE
003200      *                           CALL COUNTERS RUN AHEAD OF THE
003300      *                           TRANSACTION COUNT IN ACCTBATU.
003400      *   06/05/93 DMP  LDG-0029  ADDED LS-RESULT-CODE IN PLACE OF THE
003500      *                           OLD RETURN-CODE CONVENTION AFTER THE
003600      *                           OVERDRAFT INCIDENT ON THE MAY RUN --
003700      *                           CALLING PROGRAM WAS IGNORING A ZERO
003800      *                           RETURN-CODE ON A REJECTED WITHDRAWAL.
003900      *   02/14/99 DMP  LDG-0041  Y2K REVIEW -- NO DATE FIELDS IN THIS
004000      *                           PROGRAM, NO CHANGE REQUIRED.  SIGNED
004100      *                           OFF PER MEMO LDG-Y2K-07.
004200      *   08/19/02 DMP  LDG-0055  ADDED WS-CALL-COUNTERS FOR THE
004300      *                           MONTH-END SUBPROGRAM USAGE AUDIT
004400      *                           REQUESTED BY OPERATIONS.
004500      *   02/03/06 DMP  LDG-0063  WS-CALL-COUNTERS-VIEW AND
004600      *                           LS-OLD-BALANCE-VIEW WERE BOTH SITTING
004700      *                           UNUSED -- NEITHER WAS EVER READ BY
004800      *                           THIS PROGRAM.  100-COMPUTE-BALANCE
004900      *                           NOW DISPLAYS THE CALL COUNTERS
005000      *                           (VIA 300-DISPLAY-CALL-COUNTERS THRU
005100      *                           300-DISPLAY-CALL-COUNTERS-EXIT) WHEN
005200      *                           THE DIAGNOSTIC SWITCH IS ON, AND
005300      *                           CHECKS THE INCOMING OLD BALANCE FOR
005400      *                           LS-OLD-BALANCE-OVERDRAWN BEFORE
005500      *                           APPLYING EITHER FUNCTION -- A BAD
005600      *                           BALANCE PASSED IN BY THE CALLER
005700      *                           SHOULD NEVER PASS THROUGH QUIETLY.
005800      *                           DROPPED THE UNUSED WHOLE-DOLLARS/
005900      *                           CENTS SPLIT ON THE OLD BALANCE VIEW,
006000      *                           SAME AS ACCTREC.
006100      *   03/17/06 DMP  LDG-0064  RENAMED THE PARAMETER AREA AND ITS
006200      *                           FIELDS FROM LK-BALANCE-PARMS/LK-* TO
006300      *                           LINK-BALANCE-PARAMETERS/LS-* SO THE
006400      *                           LINKAGE SECTION HERE MATCHES THE
006500      *                           WORKING-STORAGE COPY OF THE SAME
006600      *                           GROUP IN ACCTBATU, FIELD NAME FOR
006700      *                           FIELD NAME -- THE LK- PREFIX WAS THIS
006800      *                           PROGRAMMER'S OWN INVENTION AND DID
006900      *                           NOT MATCH HOW THE REST OF THE SHOP
007000      *                           NAMES A CALLED SUBPROGRAM'S PARAMETER
007100      *                           BLOCK (SEE LINK-PARAMETERS/LS-* IN
007200      *                           COMPUTEVALUE AND INVENTREPORT).  ALSO
007300      *                           DROPPED THE UNUSED LS-NEW-WHOLE/
007400      *                           LS-NEW-CENTS SPLIT ON THE NEW BALANCE
007500      *                           VIEW -- NOTHING EVER READ THEM EITHER,
007600      *                           SAME AS THE OLD BALANCE VIEW ABOVE.
007700      *   04/02/06 RFH  LDG-0065  C01 IS TOP-OF-FORM AND CLASS LEDGER-
007800      *                           SIGN-CHARS WERE BOTH SITTING IN
007900      *                           SPECIAL-NAMES UNUSED -- THIS PROGRAM
008000      *                           OWNS NO PRINT FILE AND NEVER RUNS A
008100      *                           CLASS TEST, SO NEITHER COULD EVER DO
008200      *                           ANYTHING HERE.  DROPPED BOTH.  SEE THE
008300      *                           04/02/06 ENTRY IN ACCTBATU FOR THE
008400      *                           SAME CLEANUP ON ITS SIDE, WHERE
008500      *                           TOP-OF-FORM ACTUALLY HAD SOMEWHERE TO
008600      *                           GO.
008700      *-----------------------------------------------------------------
008800      ******************************************************************
008900       ENVIRONMENT                 DIVISION.
009000      *-----------------------------------------------------------------
009100       CONFIGURATION               SECTION.
009200       SOURCE-COMPUTER.            WHATEVER-PC.
009300       SPECIAL-NAMES.
009400           SWITCH UPSI-0 IS WS-DIAGNOSTIC-SWITCH
009500               ON STATUS IS WS-DIAG-REQUESTED
009600               OFF STATUS IS WS-DIAG-NOT-REQUESTED.
009700      ******************************************************************
009800       DATA                        DIVISION.
009900      *-----------------------------------------------------------------
010000       WORKING-STORAGE             SECTION.
010100      *-----------------------------------------------------------------
010200      *    SUBSCRIPT FOR WS-COUNTER-SLOT BELOW, AND FOR THE
010300      *    300-DISPLAY-CALL-COUNTERS PARAGRAPH RANGE -- STANDALONE
010400      *    COUNTER, NOT PART OF ANY GROUP, SO IT IS CARRIED AT THE
010500      *    77 LEVEL.
010600       77  WS-COUNTER-SUB              PIC S9(04) COMP VALUE ZERO.
010700
010800      *    CALL-USAGE AUDIT COUNTERS -- DISPLAYED AT THE END OF EACH
010900      *    CALL WHEN WS-DIAG-REQUESTED, SEE 100-COMPUTE-BALANCE.
011000       01  WS-CALL-COUNTERS.
011100           05  WS-CALLS-MADE           PIC S9(07) COMP VALUE ZERO.
011200           05  WS-DEPOSITS-COMPUTED    PIC S9(07) COMP VALUE ZERO.
011300           05  WS-WITHDRAWALS-COMPUTED PIC S9(07) COMP VALUE ZERO.
011400           05  FILLER                  PIC X(01) VALUE SPACE.
011500      *    SAME THREE COUNTERS, VIEWED AS A TABLE SO
011600      *    300-DISPLAY-CALL-COUNTERS CAN WALK THEM WITH ONE SUBSCRIPTED
011700      *    DISPLAY INSTEAD OF THREE SEPARATE DISPLAY STATEMENTS.
011800       01  WS-CALL-COUNTERS-VIEW REDEFINES WS-CALL-COUNTERS.
011900           05  WS-COUNTER-SLOT         PIC S9(07) COMP OCCURS 3 TIMES.
012000           05  FILLER                  PIC X(01).
012100      *-----------------------------------------------------------------
012200       LINKAGE                     SECTION.
012300      *-----------------------------------------------------------------
012400      *    PARAMETER AREA FOR THIS SUBPROGRAM -- SAME GROUP NAME AND
012500      *    FIELD NAMES AS THE WORKING-STORAGE COPY IN THE CALLING
012600      *    PROGRAM, ACCTBATU (SEE LINK-PARAMETERS/LS-* IN COMPUTEVALUE
012700      *    AND INVENTREPORT FOR WHERE THIS SHOP'S CONVENTION COMES
012800      *    FROM, AND THE 03/17/06 ENTRY ABOVE).
012900       01  LINK-BALANCE-PARAMETERS.
013000      *        "DEP" OR "WDR" -- SELECTS ADD OR SUBTRACT BELOW.
013100           05  LS-FUNCTION-CODE        PIC X(03).
013200               88  LS-FUNCTION-IS-DEPOSIT     VALUE "DEP".
013300               88  LS-FUNCTION-IS-WITHDRAW    VALUE "WDR".
013400      *        BALANCE BEFORE THIS TRANSACTION IS APPLIED.
013500           05  LS-OLD-BALANCE          PIC S9(13)V9(02).
013600      *        SIGN-TEST VIEW -- CHECKED ON ENTRY BY 100-COMPUTE-BALANCE
013700      *        SO A NEGATIVE BALANCE HANDED IN BY THE CALLER IS FLAGGED
013800      *        RATHER THAN SILENTLY CARRIED FORWARD (SEE 02/03/06 ENTRY
013900      *        ABOVE).
014000           05  LS-OLD-BALANCE-VIEW REDEFINES LS-OLD-BALANCE.
014100               10  LS-OLD-SIGN-TEST    PIC S9(01).
014200                   88  LS-OLD-BALANCE-OK        VALUE ZERO THRU 9.
014300                   88  LS-OLD-BALANCE-OVERDRAWN VALUE -9 THRU -1.
014400               10  FILLER              PIC 9(14).
014500      *        AMOUNT TO DEPOSIT OR MAGNITUDE TO WITHDRAW.
014600           05  LS-AMOUNT               PIC S9(13)V9(02).
014700      *        RESULTING BALANCE -- ONLY MEANINGFUL WHEN LS-RESULT-OK.
014800           05  LS-NEW-BALANCE          PIC S9(13)V9(02).
014900      *        SIGN-TEST VIEW -- CHECKED BY 200-APPLY-WITHDRAWAL BELOW.
015000      *        NO WHOLE-DOLLARS/CENTS SPLIT HERE -- SEE 03/17/06 ENTRY.
015100           05  LS-NEW-BALANCE-VIEW REDEFINES LS-NEW-BALANCE.
015200               10  LS-NEW-SIGN-TEST    PIC S9(01).
015300                   88  LS-NEW-BALANCE-OK        VALUE ZERO THRU 9.
015400                   88  LS-NEW-BALANCE-OVERDRAWN VALUE -9 THRU -1.
015500               10  FILLER              PIC 9(14).
015600      *        "OK" OR "RJ" -- REJECT MEANS NO UPDATE WAS APPLIED.
015700           05  LS-RESULT-CODE          PIC X(02).
015800               88  LS-RESULT-OK                VALUE "OK".
015900               88  LS-RESULT-REJECT            VALUE "RJ".
016000           05  FILLER                  PIC X(01) VALUE SPACE.
016100      ******************************************************************
016200       PROCEDURE                   DIVISION USING LINK-BALANCE-PARAMETERS.
016300      *-----------------------------------------------------------------
016400      * MAIN PROCEDURE
016500      *-----------------------------------------------------------------
016600       100-COMPUTE-BALANCE.
016700           ADD 1 TO WS-CALLS-MADE.
016800           IF LS-OLD-BALANCE-OVERDRAWN
016900               PERFORM 200-DISPLAY-OLD-BALANCE-WARNING.
017000           IF LS-FUNCTION-IS-DEPOSIT
017100               PERFORM 200-APPLY-DEPOSIT
017200           ELSE
017300               PERFORM 200-APPLY-WITHDRAWAL.
017400           IF WS-DIAG-REQUESTED
017500               MOVE 1 TO WS-COUNTER-SUB
017600               PERFORM 300-DISPLAY-CALL-COUNTERS
017700                   THRU 300-DISPLAY-CALL-COUNTERS-EXIT.
017800           EXIT PROGRAM.
017900      *-----------------------------------------------------------------
018000      * A DEPOSIT CAN NEVER DRIVE THE BALANCE NEGATIVE SO NO OVERDRAFT
018100      * TEST IS NEEDED HERE -- JUST THE STRAIGHT ADD.
018200      *-----------------------------------------------------------------
018300       200-APPLY-DEPOSIT.
018400           ADD 1 TO WS-DEPOSITS-COMPUTED.
018500           ADD LS-OLD-BALANCE LS-AMOUNT GIVING LS-NEW-BALANCE.
018600           SET LS-RESULT-OK TO TRUE.
018700      *-----------------------------------------------------------------
018800      * A WITHDRAWAL MUST NOT DRIVE THE BALANCE NEGATIVE.  WHEN THE
018900      * OVERDRAFT TEST FAILS, LS-NEW-BALANCE IS LEFT UNCHANGED AND
019000      * ACCTBATU MUST NOT REWRITE THE MASTER RECORD.
019100      *-----------------------------------------------------------------
019200       200-APPLY-WITHDRAWAL.
019300           ADD 1 TO WS-WITHDRAWALS-COMPUTED.
019400           SUBTRACT LS-AMOUNT FROM LS-OLD-BALANCE GIVING LS-NEW-BALANCE.
019500           IF LS-NEW-BALANCE-OVERDRAWN
019600               SET LS-RESULT-REJECT TO TRUE
019700               MOVE LS-OLD-BALANCE TO LS-NEW-BALANCE
019800           ELSE
019900               SET LS-RESULT-OK TO TRUE.
020000      *-----------------------------------------------------------------
020100      * THE CALLER HANDED US A BALANCE THAT WAS ALREADY NEGATIVE --
020200      * SHOULD NEVER HAPPEN IF ACCTBATU'S OWN MASTER-FILE INTEGRITY
020300      * CHECK IS WORKING, BUT THIS SUBPROGRAM IS CALLED FROM NOWHERE
020400      * ELSE IN THE SHOP SO IT DOES NOT ASSUME THAT.
020500      *-----------------------------------------------------------------
020600       200-DISPLAY-OLD-BALANCE-WARNING.
020700           DISPLAY "COMPUTE-BALANCE - WARNING - OLD BALANCE PASSED IN "
020800                   "WAS ALREADY NEGATIVE".
020900      *-----------------------------------------------------------------
021000      * ONE LINE PER COUNTER SLOT -- CALLS MADE, DEPOSITS COMPUTED,
021100      * WITHDRAWALS COMPUTED, IN THAT ORDER (SEE WS-CALL-COUNTERS).
021200      * WALKED AS A NUMBERED-PARAGRAPH RANGE WITH AN INTERNAL GO TO,
021300      * THE SAME IDIOM ACCTBATU USES FOR 400-SCAN-ACCOUNT-MASTER, SO
021400      * THE SUBSCRIPT-BUMP-AND-TEST IS OUT IN THE OPEN RATHER THAN
021500      * HIDDEN IN A PERFORM ... VARYING HEADER.
021600      *-----------------------------------------------------------------
021700       300-DISPLAY-CALL-COUNTERS.
021800           IF WS-COUNTER-SUB > 3
021900               GO TO 300-DISPLAY-CALL-COUNTERS-EXIT.
022000           DISPLAY "COMPUTE-BALANCE COUNTER " WS-COUNTER-SUB ": "
022100                   WS-COUNTER-SLOT (WS-COUNTER-SUB).
022200           ADD 1 TO WS-COUNTER-SUB.
022300           GO TO 300-DISPLAY-CALL-COUNTERS.
022400       300-DISPLAY-CALL-COUNTERS-EXIT.
022500           EXIT.
